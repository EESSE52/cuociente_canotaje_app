000100******************************************************************
000200* PROGRAM-ID.  PROCESOPAGOS
000300* FUNCION   :  PRIMERA ETAPA DE LA CORRIDA DE COBRANZAS.  CARGA
000400*              CLUBES Y CUOTAS EN TABLA, LEE EL ARCHIVO DE PAGOS
000500*              EN ORDEN DE TRANSACCION Y POR CADA UNO DISTRIBUYE
000600*              EL IMPORTE CONTRA LAS CUOTAS DE LA LISTA, APRUEBA
000700*              (CALCULA COMISION) O CANCELA (REVIERTE) SEGUN
000800*              CORRESPONDA.  DEJA LA TABLA DE CUOTAS ACTUALIZADA
000900*              EN CUOTACT PARA RESUMENPAGOS.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. PROCESOPAGOS.
001300 AUTHOR. H ROMERO.
001400 INSTALLATION. CLUB NAUTICO - DEPTO SISTEMAS.
001500 DATE-WRITTEN. 20/03/1992.
001600 DATE-COMPILED. 20/03/1992.
001700 SECURITY. USO INTERNO DEL CLUB - NO DISTRIBUIR.
001800******************************************************************
001900* BITACORA DE CAMBIOS
002000*----------------------------------------------------------------
002100* 20/03/1992 HOR 000  VERSION INICIAL - DISTRIBUCION DE PAGOS
002200*                     CONTRA LA LISTA DE CUOTAS DEL SOCIO.
002300* 17/07/1993 HOR 022  SE AGREGA EL CALCULO DE COMISION AL
002400*                     APROBAR UN PAGO (PEDIDO DE ADMINISTRACION).
002500* 05/05/1995 MLV 045  SE AGREGA LA REVERSION DE CUOTAS AL
002600*                     CANCELAR UN PAGO YA APROBADO.
002700* 11/01/1999 MLV Y2K  REVISION Y2K - SIN CAMPOS DE FECHA AAMMDD
002800*                     EN ESTE PROGRAMA, SOLO SE REVISAN CUOTAS.
002900* 09/10/2000 RFM 061  CONTROL DE PAGO YA APROBADO / YA CANCELADO
003000*                     ANTES DE REPETIR LA OPERACION (RECLAMO DE
003100*                     AUDITORIA INTERNA).
003200* 14/02/2003 RFM 079  TABLA DE CUOTAS AMPLIADA A 2000 POSICIONES
003300*                     (SE QUEDABA CORTA EN TEMPORADA ALTA).
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON STATUS IS W-MODO-PRUEBA.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CLUBES ASSIGN TO "CLUBS"
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS IS W-STATUS-CLUBES.
004500     SELECT CUOTAS ASSIGN TO "FEES"
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS W-STATUS-CUOTAS.
004800     SELECT PAGOS ASSIGN TO "PAYMENTS"
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS W-STATUS-PAGOS.
005100     SELECT COMISIONES ASSIGN TO "COMMISSIONS"
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS W-STATUS-COMISIONES.
005400     SELECT APLICACIONES ASSIGN TO "APPLICATIONS"
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS W-STATUS-APLICACIONES.
005700     SELECT CUOTACT ASSIGN TO "FEESUPD"
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS W-STATUS-CUOTACT.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  CLUBES.
006400* LAYOUT DEL REGISTRO DE CLUBS.  CLU-COMISION-PCT ES EL PORCENTAJE
006500* QUE SE DESCUENTA DE CADA PAGO APROBADO A FAVOR DEL CLUB NAUTICO.
006600 01  CLU-REG-ENT.
006700     03 CLU-ID                 PIC 9(04).
006800     03 CLU-NOMBRE             PIC X(30).
006900     03 CLU-COMISION-PCT       PIC S9(03)V99.
007000     03 FILLER                 PIC X(06).
007100
007200 FD  CUOTAS.
007300* LAYOUT DEL REGISTRO DE FEES.  CUO-TIPO DISTINGUE CUOTA REGULAR DE
007400* CUOTA ESPECIAL (NO SE USA PARA EL CALCULO, SOLO SE ARRASTRA).
007500* CUO-ESTADO VIENE DE ORIGEN PERO SE RECALCULA EN 540/740 SEGUN LO
007600* QUE SE VAYA APLICANDO O REVIRTIENDO EN ESTA CORRIDA.
007700 01  CUO-REG-ENT.
007800     03 CUO-ID                 PIC 9(06).
007900     03 CUO-CLUB-ID            PIC 9(04).
008000     03 CUO-SOCIO-ID           PIC 9(06).
008100     03 CUO-TIPO               PIC X(01).
008200     03 CUO-MONTO-FINAL        PIC S9(08)V99.
008300     03 CUO-MONTO-PAGADO       PIC S9(08)V99.
008400     03 CUO-ESTADO             PIC X(01).
008500     03 FILLER                 PIC X(02).
008600
008700 FD  PAGOS.
008800* LAYOUT DE UNA TRANSACCION DE PAYMENTS.  PAY-LISTA-CUOTAS-IN TRAE
008900* HASTA 10 CUOTAS A PAGAR, EN EL ORDEN DE PRIORIDAD QUE TRAE LA
009000* TRANSACCION - SOLO SE USA EN LA PRIMERA TRANSACCION DE CADA PAGO
009100* (500-DISTRIBUIR-PAGO).
009200 01  PAG-REG-ENT.
009300     03 PAY-PAYMENT-ID-IN      PIC 9(06).
009400     03 PAY-CLUB-ID-IN         PIC 9(04).
009500     03 PAY-SOCIO-ID-IN        PIC 9(06).
009600     03 PAY-IMPORTE-IN         PIC S9(08)V99.
009700     03 PAY-ESTADO-IN          PIC X(01).
009800     03 PAY-LISTA-CUOTAS-IN    PIC 9(06) OCCURS 10 TIMES.
009900     03 FILLER                 PIC X(03).
010000
010100 FD  COMISIONES.
010200* UNA FILA POR PAGO APROBADO CON EL DESGLOSE DE COMISION (U6).
010300 01  COM-REG.
010400     03 COM-CLUB-ID            PIC 9(04).
010500     03 COM-PAYMENT-ID         PIC 9(06).
010600     03 COM-IMPORTE-PAGO       PIC S9(08)V99.
010700     03 COM-COMISION-PCT       PIC S9(03)V99.
010800     03 COM-COMISION-AMT       PIC S9(08)V99.
010900     03 COM-NETO-CLUB          PIC S9(08)V99.
011000     03 FILLER                 PIC X(04).
011100
011200 FD  APLICACIONES.
011300* UNA FILA POR CADA CUOTA INTENTADA EN LA DISTRIBUCION (U5), AUNQUE
011400* EL MONTO APLICADO HAYA SIDO CERO.
011500 01  APL-REG.
011600     03 APL-PAYMENT-ID         PIC 9(06).
011700     03 APL-FEE-ID             PIC 9(06).
011800     03 APL-MONTO-APLICADO     PIC S9(08)V99.
011900     03 FILLER                 PIC X(08).
012000
012100 FD  CUOTACT.
012200* FOTO DE UNA CUOTA YA ACTUALIZADA, TAL COMO QUEDA DESPUES DE TODA
012300* LA CORRIDA - ESTO ES LO QUE LEE RESUMENPAGOS PARA EL SALDO
012400* PENDIENTE POR SOCIO.
012500 01  CUA-REG.
012600     03 CUA-ID                 PIC 9(06).
012700     03 CUA-CLUB-ID            PIC 9(04).
012800     03 CUA-SOCIO-ID           PIC 9(06).
012900     03 CUA-TIPO               PIC X(01).
013000     03 CUA-MONTO-FINAL        PIC S9(08)V99.
013100     03 CUA-MONTO-PAGADO       PIC S9(08)V99.
013200     03 CUA-ESTADO             PIC X(01).
013300     03 FILLER                 PIC X(02).
013400
013500 WORKING-STORAGE SECTION.
013600 77  W-STATUS-CLUBES          PIC X(02) VALUE SPACES.
013700 77  W-STATUS-CUOTAS          PIC X(02) VALUE SPACES.
013800 77  W-STATUS-PAGOS           PIC X(02) VALUE SPACES.
013900 77  W-STATUS-COMISIONES      PIC X(02) VALUE SPACES.
014000 77  W-STATUS-APLICACIONES    PIC X(02) VALUE SPACES.
014100 77  W-STATUS-CUOTACT         PIC X(02) VALUE SPACES.
014200 77  W-MODO-PRUEBA            PIC X(01) VALUE "N".
014300
014400* SWITCH DE FIN DE ARCHIVO DE LA LECTURA SECUENCIAL DE PAGOS.
014500 01  W-BANDERAS.
014600     03 W-FLAG-PAG             PIC 9 COMP VALUE 0.
014700        88 FIN-PAGOS                      VALUE 1.
014800
014900* ------------------------------------------------------------
015000* TABLA DE CLUBES - HASTA 300 CLUBES
015100* ------------------------------------------------------------
015200* TABLA DE CLUBES EN MEMORIA, CARGADA UNA SOLA VEZ AL INICIO.
015300 01  TABLA-CLUBES.
015400     03 CLU-CONT               PIC 9(04) COMP VALUE 0.
015500     03 CLU-ENTRADA OCCURS 300 TIMES INDEXED BY IX-CLU.
015600        05 CLU-TAB-ID          PIC 9(04).
015700        05 CLU-TAB-COMISION    PIC S9(03)V99.
015800
015900 01  TABLA-CLUBES-BLANCO REDEFINES TABLA-CLUBES.
016000     03 FILLER                 PIC X(2104).
016100
016200* ------------------------------------------------------------
016300* TABLA DE CUOTAS - HASTA 2000 CUOTAS (REGULARES Y ESPECIALES)
016400* ------------------------------------------------------------
016500* TABLA DE CUOTAS EN MEMORIA - ES LA QUE SE VA ACTUALIZANDO A MEDIDA
016600* QUE SE DISTRIBUYEN Y SE REVIERTEN PAGOS, Y LA QUE SE GRABA ENTERA
016700* AL FINAL EN 900-GRABAR-CUOTAS.
016800 01  TABLA-CUOTAS.
016900     03 CUO-CONT               PIC 9(05) COMP VALUE 0.
017000     03 CUO-ENTRADA OCCURS 2000 TIMES INDEXED BY IX-CUO.
017100        05 CUO-TAB-ID          PIC 9(06).
017200        05 CUO-TAB-CLUB-ID     PIC 9(04).
017300        05 CUO-TAB-SOCIO-ID    PIC 9(06).
017400        05 CUO-TAB-TIPO        PIC X(01).
017500        05 CUO-TAB-FINAL       PIC S9(08)V99.
017600        05 CUO-TAB-PAGADO      PIC S9(08)V99.
017700        05 CUO-TAB-ESTADO      PIC X(01).
017800
017900 01  TABLA-CUOTAS-BLANCO REDEFINES TABLA-CUOTAS.
018000     03 FILLER                 PIC X(56005).
018100
018200* ------------------------------------------------------------
018300* TABLA DE ESTADO DE PAGOS (BITACORA DE TRANSACCIONES) - 1000
018400* ------------------------------------------------------------
018500* BITACORA DE TRANSACCIONES DE PAGO (230-BUSCAR-O-CREAR-PAGO).  SE
018600* NECESITA PORQUE PAYMENTS TRAE VARIAS FILAS PARA EL MISMO
018700* PAYMENT-ID (ALTA, APROBACION, CANCELACION) Y HAY QUE SABER QUE
018800* CUOTAS SE TOCARON LA PRIMERA VEZ PARA PODER REVERTIRLAS DESPUES.
018900 01  TABLA-PAGOS.
019000     03 PAG-CONT               PIC 9(04) COMP VALUE 0.
019100     03 PAG-ENTRADA OCCURS 1000 TIMES INDEXED BY IX-PAG.
019200        05 PAG-TAB-ID          PIC 9(06).
019300        05 PAG-TAB-CLUB-ID     PIC 9(04).
019400        05 PAG-TAB-SOCIO-ID    PIC 9(06).
019500        05 PAG-TAB-IMPORTE     PIC S9(08)V99.
019600        05 PAG-TAB-ESTADO      PIC X(01).
019700        05 PAG-TAB-DIST-SW     PIC X(01).
019800           88 PAGO-YA-DISTRIBUIDO         VALUE "S".
019900        05 PAG-TAB-APLIC-CONT  PIC 9(02) COMP.
020000        05 PAG-TAB-APLIC OCCURS 10 TIMES.
020100           10 PAG-TAB-APLIC-FEE   PIC 9(06).
020200           10 PAG-TAB-APLIC-MONTO PIC S9(08)V99.
020300
020400 01  TABLA-PAGOS-BLANCO REDEFINES TABLA-PAGOS.
020500     03 FILLER                 PIC X(30004).
020600
020700* W-ENCONTRADO-SW ES COMPARTIDO POR LAS TRES BUSQUEDAS SEARCH DEL
020800* PROGRAMA (CLUB, CUOTA POR ID, CUOTA POR REVERSION) - SE FIJA
020900* ANTES DE CADA SEARCH Y SE LEE INMEDIATAMENTE DESPUES.
021000 01  W-CONTADORES.
021100     03 W-F                    PIC 9(02) COMP.
021200     03 W-I                    PIC 9(02) COMP.
021300     03 W-RESTANTE             PIC S9(08)V99.
021400     03 W-MONTO-ADEUDADO       PIC S9(08)V99.
021500     03 W-MONTO-APLICADO       PIC S9(08)V99.
021600     03 W-ENCONTRADO-SW        PIC X(01).
021700        88 ENCONTRADO                      VALUE "S".
021800        88 NO-ENCONTRADO                    VALUE "N".
021900
022000 PROCEDURE DIVISION.
022100* RUTINA PRINCIPAL DE LA CORRIDA DE COBRANZAS.  PRIMERO SE CARGAN
022200* CLUBES Y CUOTAS EN MEMORIA, LUEGO SE BARRE PAGOS EN ORDEN DE
022300* TRANSACCION (UN PAGO PUEDE TENER VARIAS FILAS: ALTA, APROBACION,
022400* CANCELACION) Y AL FINAL SE GRABA LA TABLA DE CUOTAS YA ACTUALIZADA.
022500 000-MAIN-PROCEDURE.
022600     PERFORM 100-INICIO THRU 100-EXIT.
022700     PERFORM 150-CARGAR-CLUBES THRU 150-EXIT.
022800     PERFORM 170-CARGAR-CUOTAS THRU 170-EXIT.
022900     PERFORM 200-PROCESAR-PAGOS THRU 200-EXIT.
023000     PERFORM 900-GRABAR-CUOTAS THRU 900-EXIT.
023100     PERFORM 990-FIN THRU 990-EXIT.
023200     STOP RUN.
023300
023400* APERTURA DE ARCHIVOS.  CUOTACT SE ABRE EN OUTPUT PORQUE ESTE
023500* PROGRAMA ESCRIBE LA FOTO COMPLETA DE CUOTAS AL FINAL, NO SOLO LOS
023600* CAMBIOS.  UPSI-0 ES EL SWITCH DE MODO PRUEBA DEL OPERADOR - SOLO
023700* AGREGA UN AVISO POR PANTALLA, NO CAMBIA NINGUN CALCULO.
023800 100-INICIO.
023900     OPEN INPUT CLUBES.
024000     OPEN INPUT CUOTAS.
024100     OPEN INPUT PAGOS.
024200     OPEN OUTPUT COMISIONES.
024300     OPEN OUTPUT APLICACIONES.
024400     OPEN OUTPUT CUOTACT.
024500     MOVE TABLA-CLUBES-BLANCO TO TABLA-CLUBES-BLANCO.
024600     MOVE TABLA-CUOTAS-BLANCO TO TABLA-CUOTAS-BLANCO.
024700     MOVE TABLA-PAGOS-BLANCO TO TABLA-PAGOS-BLANCO.
024800     IF W-MODO-PRUEBA = "S"
024900         DISPLAY "PROCESOPAGOS - MODO PRUEBA ACTIVADO (UPSI-0)"
025000     END-IF.
025100 100-EXIT. EXIT.
025200
025300* CARGA TODO CLUBS EN TABLA-CLUBES PARA TENER EL PORCENTAJE DE
025400* COMISION A MANO CUANDO SE APRUEBE UN PAGO (600-APROBAR-PAGO).
025500 150-CARGAR-CLUBES.
025600     PERFORM 155-LEER-CLUB THRU 155-EXIT
025700         UNTIL W-STATUS-CLUBES = "10".
025800 150-EXIT. EXIT.
025900
026000 155-LEER-CLUB.
026100     READ CLUBES
026200         AT END
026300             CONTINUE
026400         NOT AT END
026500             ADD 1 TO CLU-CONT
026600             SET IX-CLU TO CLU-CONT
026700             MOVE CLU-ID            TO CLU-TAB-ID (IX-CLU)
026800             MOVE CLU-COMISION-PCT  TO CLU-TAB-COMISION (IX-CLU)
026900     END-READ.
027000 155-EXIT. EXIT.
027100
027200* CARGA TODAS LAS CUOTAS (FEES) EN TABLA-CUOTAS - HASTA 2000
027300* POSICIONES (RFM 079, ANTES SE QUEDABA CORTA EN TEMPORADA ALTA).
027400 170-CARGAR-CUOTAS.
027500     PERFORM 175-LEER-CUOTA THRU 175-EXIT
027600         UNTIL W-STATUS-CUOTAS = "10".
027700 170-EXIT. EXIT.
027800
027900 175-LEER-CUOTA.
028000     READ CUOTAS
028100         AT END
028200             CONTINUE
028300         NOT AT END
028400             ADD 1 TO CUO-CONT
028500             SET IX-CUO TO CUO-CONT
028600             MOVE CUO-ID           TO CUO-TAB-ID (IX-CUO)
028700             MOVE CUO-CLUB-ID      TO CUO-TAB-CLUB-ID (IX-CUO)
028800             MOVE CUO-SOCIO-ID     TO CUO-TAB-SOCIO-ID (IX-CUO)
028900             MOVE CUO-TIPO         TO CUO-TAB-TIPO (IX-CUO)
029000             MOVE CUO-MONTO-FINAL  TO CUO-TAB-FINAL (IX-CUO)
029100             MOVE CUO-MONTO-PAGADO TO CUO-TAB-PAGADO (IX-CUO)
029200             MOVE CUO-ESTADO       TO CUO-TAB-ESTADO (IX-CUO)
029300     END-READ.
029400 175-EXIT. EXIT.
029500
029600* BARRE TODO EL ARCHIVO DE PAGOS, EN EL ORDEN EN QUE VIENE (ORDEN DE
029700* TRANSACCION) - NO SE REORDENA, PORQUE EL ORDEN ES EL QUE DEFINE
029800* QUE TRANSACCION ES LA ALTA Y CUALES SON APROBACION/CANCELACION.
029900 200-PROCESAR-PAGOS.
030000     PERFORM 210-LEER-PAGO THRU 210-EXIT UNTIL FIN-PAGOS.
030100 200-EXIT. EXIT.
030200
030300 210-LEER-PAGO.
030400     READ PAGOS
030500         AT END
030600             SET FIN-PAGOS TO TRUE
030700         NOT AT END
030800             PERFORM 220-EVALUAR-PAGO THRU 220-EXIT
030900     END-READ.
031000 210-EXIT. EXIT.
031100
031200* LA DISTRIBUCION CONTRA LA LISTA DE CUOTAS (500 SERIE) SE HACE
031300* UNA SOLA VEZ POR PAGO, LA PRIMERA VEZ QUE SE LO VE (PAG-TAB-DIST-
031400* SW EN 'N').  LAS TRANSACCIONES SIGUIENTES DEL MISMO PAYMENT-ID
031500* SOLO CAMBIAN EL ESTADO (APROBAR, CANCELAR O RECHAZAR).
031600 220-EVALUAR-PAGO.
031700     PERFORM 230-BUSCAR-O-CREAR-PAGO THRU 230-EXIT.
031800     IF NOT PAGO-YA-DISTRIBUIDO (IX-PAG)
031900         PERFORM 500-DISTRIBUIR-PAGO THRU 500-EXIT
032000     END-IF.
032100* SEGUN EL ESTADO QUE TRAE LA TRANSACCION SE APRUEBA, SE CANCELA, SE
032200* RECHAZA (R, SIN EFECTO CONTABLE) O SE IGNORA SI VIENE OTRA COSA.
032300     EVALUATE PAY-ESTADO-IN
032400         WHEN "A"
032500             PERFORM 600-APROBAR-PAGO THRU 600-EXIT
032600         WHEN "C"
032700             PERFORM 700-CANCELAR-PAGO THRU 700-EXIT
032800         WHEN "R"
032900             MOVE "R" TO PAG-TAB-ESTADO (IX-PAG)
033000         WHEN OTHER
033100             CONTINUE
033200     END-EVALUATE.
033300 220-EXIT. EXIT.
033400
033500* BUSCA EL PAGO EN TABLA-PAGOS POR PAYMENT-ID; SI NO EXISTE TODAVIA
033600* (ES LA PRIMERA TRANSACCION DE ESE PAGO) SE CREA LA FILA CON ESTADO
033700* 'P' (PENDIENTE) Y EL SWITCH DE DISTRIBUCION EN 'N'.
033800 230-BUSCAR-O-CREAR-PAGO.
033900     SET W-ENCONTRADO-SW TO "N".
034000     IF PAG-CONT > 0
034100         SET IX-PAG TO 1
034200* BUSCA EL PAGO YA CREADO POR UNA TRANSACCION ANTERIOR DEL MISMO
034300* PAYMENT-ID.
034400         SEARCH PAG-ENTRADA
034500             AT END
034600                 SET NO-ENCONTRADO TO TRUE
034700             WHEN PAG-TAB-ID (IX-PAG) = PAY-PAYMENT-ID-IN
034800                 SET ENCONTRADO TO TRUE
034900         END-SEARCH
035000     END-IF.
035100     IF NO-ENCONTRADO
035200         ADD 1 TO PAG-CONT
035300         SET IX-PAG TO PAG-CONT
035400         MOVE PAY-PAYMENT-ID-IN TO PAG-TAB-ID (IX-PAG)
035500         MOVE PAY-CLUB-ID-IN    TO PAG-TAB-CLUB-ID (IX-PAG)
035600         MOVE PAY-SOCIO-ID-IN   TO PAG-TAB-SOCIO-ID (IX-PAG)
035700         MOVE PAY-IMPORTE-IN    TO PAG-TAB-IMPORTE (IX-PAG)
035800         MOVE "P"               TO PAG-TAB-ESTADO (IX-PAG)
035900         MOVE "N"               TO PAG-TAB-DIST-SW (IX-PAG)
036000         MOVE 0                 TO PAG-TAB-APLIC-CONT (IX-PAG)
036100     END-IF.
036200 230-EXIT. EXIT.
036300
036400* ------------------------------------------------------------
036500* 500 SERIE - DISTRIBUCION DEL PAGO CONTRA LA LISTA DE CUOTAS
036600* (U5)
036700* ------------------------------------------------------------
036800* RECORRE PAY-LISTA-CUOTAS-IN EN EL ORDEN EN QUE VIENE (HASTA 10
036900* CUOTAS) APLICANDO EL IMPORTE RESTANTE CONTRA CADA UNA, HASTA QUE
037000* SE ACABA LA LISTA O SE ACABA EL IMPORTE - NO SE REORDENA LA LISTA,
037100* LA PRIORIDAD DE APLICACION LA DECIDE QUIEN ARMO LA TRANSACCION.
037200 500-DISTRIBUIR-PAGO.
037300     MOVE PAY-IMPORTE-IN TO W-RESTANTE.
037400     PERFORM 510-APLICAR-CUOTA
037500        VARYING W-F FROM 1 BY 1
037600        UNTIL W-F > 10 OR W-RESTANTE NOT > 0.
037700     MOVE "S" TO PAG-TAB-DIST-SW (IX-PAG).
037800 500-EXIT. EXIT.
037900
038000* UNA POSICION DE LA LISTA DE CUOTAS POR VEZ.  UNA POSICION EN CERO
038100* SE SALTEA (LA LISTA PUEDE VENIR CON MENOS DE 10 CUOTAS CARGADAS).
038200 510-APLICAR-CUOTA.
038300     IF PAY-LISTA-CUOTAS-IN (W-F) NOT = 0
038400         PERFORM 520-BUSCAR-CUOTA THRU 520-EXIT
038500         IF ENCONTRADO
038600             PERFORM 530-CALCULAR-APLICACION THRU 530-EXIT
038700             PERFORM 540-ACTUALIZAR-CUOTA THRU 540-EXIT
038800             PERFORM 550-GUARDAR-APLICACION-PAGO THRU 550-EXIT
038900             PERFORM 560-ESCRIBIR-APLICACION THRU 560-EXIT
039000             SUBTRACT W-MONTO-APLICADO FROM W-RESTANTE
039100         END-IF
039200     END-IF.
039300
039400 520-BUSCAR-CUOTA.
039500     SET W-ENCONTRADO-SW TO "N".
039600     IF CUO-CONT > 0
039700         SET IX-CUO TO 1
039800* BUSCA LA CUOTA POR ID EN LA TABLA CARGADA AL INICIO.
039900         SEARCH CUO-ENTRADA
040000             AT END
040100                 SET NO-ENCONTRADO TO TRUE
040200             WHEN CUO-TAB-ID (IX-CUO) = PAY-LISTA-CUOTAS-IN (W-F)
040300                 SET ENCONTRADO TO TRUE
040400         END-SEARCH
040500     END-IF.
040600 520-EXIT. EXIT.
040700
040800* EL MONTO APLICADO ES EL MENOR ENTRE LO QUE QUEDA DEL PAGO Y LO
040900* QUE TODAVIA SE ADEUDA DE ESA CUOTA - NUNCA SE APLICA DE MAS.
041000 530-CALCULAR-APLICACION.
041100* LO QUE TODAVIA FALTA PAGAR DE ESTA CUOTA.
041200     COMPUTE W-MONTO-ADEUDADO =
041300             CUO-TAB-FINAL (IX-CUO) - CUO-TAB-PAGADO (IX-CUO).
041400     IF W-RESTANTE < W-MONTO-ADEUDADO
041500         MOVE W-RESTANTE TO W-MONTO-APLICADO
041600     ELSE
041700         MOVE W-MONTO-ADEUDADO TO W-MONTO-APLICADO
041800     END-IF.
041900 530-EXIT. EXIT.
042000
042100* LA CUOTA QUEDA 'D' (SALDADA) CUANDO LO PAGADO LLEGA O SUPERA EL
042200* MONTO FINAL; SI NO, QUEDA 'T' (PARCIAL).
042300 540-ACTUALIZAR-CUOTA.
042400     ADD W-MONTO-APLICADO TO CUO-TAB-PAGADO (IX-CUO).
042500     IF CUO-TAB-PAGADO (IX-CUO) >= CUO-TAB-FINAL (IX-CUO)
042600         MOVE "D" TO CUO-TAB-ESTADO (IX-CUO)
042700     ELSE
042800         MOVE "T" TO CUO-TAB-ESTADO (IX-CUO)
042900     END-IF.
043000 540-EXIT. EXIT.
043100
043200* GUARDA QUE CUOTA Y QUE MONTO SE APLICO EN ESTA TRANSACCION, PARA
043300* QUE 710-REVERTIR-APLICACIONES PUEDA DESHACERLO SI EL PAGO SE
043400* CANCELA MAS ADELANTE.
043500 550-GUARDAR-APLICACION-PAGO.
043600     ADD 1 TO PAG-TAB-APLIC-CONT (IX-PAG).
043700     SET W-I TO PAG-TAB-APLIC-CONT (IX-PAG).
043800     MOVE CUO-TAB-ID (IX-CUO)
043900                   TO PAG-TAB-APLIC-FEE (IX-PAG, W-I).
044000     MOVE W-MONTO-APLICADO
044100                   TO PAG-TAB-APLIC-MONTO (IX-PAG, W-I).
044200 550-EXIT. EXIT.
044300
044400* ESCRIBE UNA FILA EN APPLICATIONS POR CADA CUOTA INTENTADA, AUNQUE
044500* EL MONTO APLICADO HAYA SIDO CERO - ASI QUEDA RASTRO DE TODA LA
044600* LISTA, NO SOLO DE LAS CUOTAS QUE RECIBIERON PLATA.
044700 560-ESCRIBIR-APLICACION.
044800     MOVE PAY-PAYMENT-ID-IN TO APL-PAYMENT-ID.
044900     MOVE CUO-TAB-ID (IX-CUO) TO APL-FEE-ID.
045000     MOVE W-MONTO-APLICADO TO APL-MONTO-APLICADO.
045100     WRITE APL-REG.
045200 560-EXIT. EXIT.
045300
045400* ------------------------------------------------------------
045500* 600 SERIE - APROBACION Y COMISION (U6)
045600* ------------------------------------------------------------
045700* UN PAGO YA APROBADO NO SE VUELVE A APROBAR (RFM 061, RECLAMO DE
045800* AUDITORIA INTERNA) - SOLO SE AVISA POR PANTALLA Y SE SIGUE.
045900 600-APROBAR-PAGO.                                                RFM 061 
046000     IF PAG-TAB-ESTADO (IX-PAG) = "A"
046100         DISPLAY "PAGO YA APROBADO - RECHAZADO: "
046200                  PAY-PAYMENT-ID-IN
046300     ELSE
046400         PERFORM 610-BUSCAR-CLUB THRU 610-EXIT
046500         PERFORM 620-CALCULAR-COMISION THRU 620-EXIT
046600         PERFORM 630-ESCRIBIR-COMISION THRU 630-EXIT
046700         MOVE "A" TO PAG-TAB-ESTADO (IX-PAG)
046800     END-IF.
046900 600-EXIT. EXIT.
047000
047100 610-BUSCAR-CLUB.
047200     SET W-ENCONTRADO-SW TO "N".
047300     IF CLU-CONT > 0
047400         SET IX-CLU TO 1
047500* BUSCA EL CLUB POR ID PARA TOMAR SU PORCENTAJE DE COMISION.
047600         SEARCH CLU-ENTRADA
047700             AT END
047800                 SET NO-ENCONTRADO TO TRUE
047900             WHEN CLU-TAB-ID (IX-CLU) = PAY-CLUB-ID-IN
048000                 SET ENCONTRADO TO TRUE
048100         END-SEARCH
048200     END-IF.
048300 610-EXIT. EXIT.
048400
048500* SI EL CLUB NO APARECE EN LA TABLA (CASO RARO, CLUB DADO DE BAJA)
048600* LA COMISION QUEDA EN CERO Y SE AVISA POR PANTALLA EN LUGAR DE
048700* ABORTAR LA CORRIDA.
048800 620-CALCULAR-COMISION.
048900     IF ENCONTRADO
049000* COMISION DEL CLUB SOBRE EL IMPORTE TOTAL DEL PAGO.
049100         COMPUTE COM-COMISION-AMT ROUNDED =
049200             PAY-IMPORTE-IN * CLU-TAB-COMISION (IX-CLU) / 100
049300         MOVE CLU-TAB-COMISION (IX-CLU) TO COM-COMISION-PCT
049400     ELSE
049500         DISPLAY "CLUB NO ENCONTRADO - COMISION EN CERO: "
049600                  PAY-CLUB-ID-IN
049700         MOVE 0 TO COM-COMISION-AMT
049800         MOVE 0 TO COM-COMISION-PCT
049900     END-IF.
050000* NETO QUE LE QUEDA AL CLUB DESPUES DE DESCONTAR LA COMISION.
050100     COMPUTE COM-NETO-CLUB = PAY-IMPORTE-IN - COM-COMISION-AMT.
050200 620-EXIT. EXIT.
050300
050400 630-ESCRIBIR-COMISION.
050500     MOVE PAY-CLUB-ID-IN    TO COM-CLUB-ID.
050600     MOVE PAY-PAYMENT-ID-IN TO COM-PAYMENT-ID.
050700     MOVE PAY-IMPORTE-IN    TO COM-IMPORTE-PAGO.
050800     WRITE COM-REG.
050900 630-EXIT. EXIT.
051000
051100* ------------------------------------------------------------
051200* 700 SERIE - CANCELACION Y REVERSION (U7)
051300* ------------------------------------------------------------
051400* UN PAGO YA CANCELADO NO SE VUELVE A CANCELAR (MISMA REGLA RFM 061
051500* QUE 600-APROBAR-PAGO).  SOLO SE REVIERTEN LAS CUOTAS SI EL PAGO
051600* HABIA LLEGADO A ESTAR APROBADO - UN PAGO PENDIENTE NUNCA TUVO
051700* COMISION NI QUEDO DEFINITIVO, ASI QUE NO HAY NADA QUE REVERTIR.
051800 700-CANCELAR-PAGO.                                               RFM 061 
051900     IF PAG-TAB-ESTADO (IX-PAG) = "C"
052000         DISPLAY "PAGO YA CANCELADO - RECHAZADO: "
052100                  PAY-PAYMENT-ID-IN
052200     ELSE
052300         IF PAG-TAB-ESTADO (IX-PAG) = "A"
052400             PERFORM 710-REVERTIR-APLICACIONES THRU 710-EXIT
052500         END-IF
052600         MOVE "C" TO PAG-TAB-ESTADO (IX-PAG)
052700     END-IF.
052800 700-EXIT. EXIT.
052900
053000* RECORRE TODAS LAS APLICACIONES GUARDADAS DE ESTE PAGO (550) Y LAS
053100* DESHACE UNA POR UNA.
053200 710-REVERTIR-APLICACIONES.
053300     IF PAG-TAB-APLIC-CONT (IX-PAG) > 0
053400         PERFORM 720-REVERTIR-UNA-APLICACION
053500            VARYING W-I FROM 1 BY 1
053600            UNTIL W-I > PAG-TAB-APLIC-CONT (IX-PAG)
053700     END-IF.
053800 710-EXIT. EXIT.
053900
054000 720-REVERTIR-UNA-APLICACION.
054100     PERFORM 730-BUSCAR-CUOTA-REVERSION THRU 730-EXIT.
054200     IF ENCONTRADO
054300         PERFORM 740-APLICAR-REVERSION THRU 740-EXIT
054400     END-IF.
054500
054600 730-BUSCAR-CUOTA-REVERSION.
054700     SET W-ENCONTRADO-SW TO "N".
054800     IF CUO-CONT > 0
054900         SET IX-CUO TO 1
055000* BUSCA LA CUOTA POR ID EN LA TABLA CARGADA AL INICIO.
055100         SEARCH CUO-ENTRADA
055200             AT END
055300                 SET NO-ENCONTRADO TO TRUE
055400             WHEN CUO-TAB-ID (IX-CUO) =
055500                  PAG-TAB-APLIC-FEE (IX-PAG, W-I)
055600                 SET ENCONTRADO TO TRUE
055700         END-SEARCH
055800     END-IF.
055900 730-EXIT. EXIT.
056000
056100* RESTA EL MONTO APLICADO DE CUO-TAB-PAGADO Y RECALCULA EL ESTADO:
056200* SI QUEDA EN CERO VUELVE A 'P' (PENDIENTE), SI NO QUEDA 'T'
056300* (PARCIAL) - NUNCA VUELVE A 'D' PORQUE SE LE ESTA SACANDO PLATA.
056400 740-APLICAR-REVERSION.
056500     SUBTRACT PAG-TAB-APLIC-MONTO (IX-PAG, W-I)
056600              FROM CUO-TAB-PAGADO (IX-CUO).
056700     IF CUO-TAB-PAGADO (IX-CUO) NOT > 0
056800         MOVE "P" TO CUO-TAB-ESTADO (IX-CUO)
056900     ELSE
057000         MOVE "T" TO CUO-TAB-ESTADO (IX-CUO)
057100     END-IF.
057200 740-EXIT. EXIT.
057300
057400* ------------------------------------------------------------
057500* 900 SERIE - GRABACION DE LA TABLA DE CUOTAS ACTUALIZADA
057600* ------------------------------------------------------------
057700* GRABA LA FOTO COMPLETA DE LA TABLA DE CUOTAS YA ACTUALIZADA EN
057800* FEESUPD, PARA QUE RESUMENPAGOS PUEDA LEER EL SALDO PENDIENTE POR
057900* SOCIO SIN TENER QUE REPETIR TODA LA DISTRIBUCION.
058000 900-GRABAR-CUOTAS.
058100     IF CUO-CONT > 0
058200         PERFORM 910-GRABAR-UNA-CUOTA
058300            VARYING IX-CUO FROM 1 BY 1 UNTIL IX-CUO > CUO-CONT
058400     END-IF.
058500 900-EXIT. EXIT.
058600
058700 910-GRABAR-UNA-CUOTA.
058800     MOVE CUO-TAB-ID (IX-CUO)        TO CUA-ID.
058900     MOVE CUO-TAB-CLUB-ID (IX-CUO)   TO CUA-CLUB-ID.
059000     MOVE CUO-TAB-SOCIO-ID (IX-CUO)  TO CUA-SOCIO-ID.
059100     MOVE CUO-TAB-TIPO (IX-CUO)      TO CUA-TIPO.
059200     MOVE CUO-TAB-FINAL (IX-CUO)     TO CUA-MONTO-FINAL.
059300     MOVE CUO-TAB-PAGADO (IX-CUO)    TO CUA-MONTO-PAGADO.
059400     MOVE CUO-TAB-ESTADO (IX-CUO)    TO CUA-ESTADO.
059500     WRITE CUA-REG.
059600
059700* CIERRE DE ARCHIVOS Y AVISO POR PANTALLA DE CUANTOS PAGOS DISTINTOS
059800* SE PROCESARON EN LA CORRIDA.
059900 990-FIN.
060000     DISPLAY "PROCESOPAGOS - PAGOS PROCESADOS: " PAG-CONT.
060100     CLOSE CLUBES CUOTAS PAGOS COMISIONES APLICACIONES CUOTACT.
060200 990-EXIT. EXIT.
060300
060400 END PROGRAM PROCESOPAGOS.
