000100******************************************************************
000200* PROGRAM-ID.  CALCSELECCION
000300* FUNCION   :  CORRIDA DE SELECCION - CANOTAJE.  LEE LA CONFIG-
000400*              URACION DE CATEGORIAS (TIEMPO TESTIGO, CORTE Y
000500*              CUPO) Y EL PADRON DE TIEMPOS DE ATLETAS, CALCULA
000600*              DIFERENCIA Y PORCENTAJE CONTRA EL TESTIGO, ORDENA
000700*              Y SELECCIONA POR CATEGORIA Y EMITE EL INFORME
000800*              COLUMNAR POR CATEGORIA.  DEJA EN CATWORK LOS
000900*              RESULTADOS VALIDOS PARA QUE RANKINGGLOBAL ARME
001000*              EL RANKING GENERAL.
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. CALCSELECCION.
001400 AUTHOR. M VALLEJOS.
001500 INSTALLATION. CLUB NAUTICO - DEPTO SISTEMAS.
001600 DATE-WRITTEN. 04/11/1991.
001700 DATE-COMPILED. 04/11/1991.
001800 SECURITY. USO INTERNO DEL CLUB - NO DISTRIBUIR.
001900******************************************************************
002000* BITACORA DE CAMBIOS
002100*----------------------------------------------------------------
002200* 04/11/1991 MLV 000  VERSION INICIAL - CALCULO POR CATEGORIA
002300*                     Y ARCHIVO DE TRABAJO PARA EL RANKING.
002400* 19/02/1992 MLV 014  SE AGREGA EL CONTADOR DE RECHAZADOS EN EL
002500*                     PIE DEL INFORME (RECLAMO DE SECRETARIA).
002600* 08/08/1993 HOR 031  CORRIGE EL FORMATEO DE TIEMPOS NEGATIVOS
002700*                     EN LA COLUMNA DIF (SALIAN SIN EL SIGNO).
002800* 23/05/1996 HOR 052  CUPO MAXIMO DE SELECCIONADOS CONFIGURABLE
002900*                     POR CATEGORIA (ANTES ERA FIJO EN 999).
003000* 11/01/1999 MLV Y2K  REVISION Y2K - LA FECHA DE CORRIDA SE TOMA
003100*                     DE DATE YYYYMMDD, AAAA DE 4 DIGITOS.
003200* 17/09/2001 RFM 070  TIEMPO TESTIGO INVALIDO ANULA TODA LA
003300*                     CATEGORIA EN LUGAR DE ABORTAR LA CORRIDA.
003400* 26/03/2004 RFM 088  SE AGREGA EL ARCHIVO CATWORK PARA EL
003500*                     RANKING GENERAL (ANTES LO HACIA ESTE MISMO
003600*                     PROGRAMA Y SE SACO PARA ACHICARLO).
003700* 12/05/2006 HOR 093  CORRIGE EL TIEMPO SIN DOS PUNTOS: LOS
003800*                     SEGUNDOS PODIAN LLEGAR A 3 DIGITOS (EJ.
003900*                     105.32) Y SE RECHAZABAN POR ERROR.
004000* 09/10/2006 HOR 095  CORRIGE EL ORDENAMIENTO DE 710-INSERTAR-
004100*                     ELEMENTO: LA PRUEBA DEL PERFORM UNTIL
004200*                     COMPARABA LA FILA CONTRA SI MISMA Y NUNCA
004300*                     CORRIA 720-DESPLAZAR (AUDITORIA EXTERNA -
004400*                     LOS RESULTADOS NO QUEDABAN ORDENADOS POR
004500*                     PORCENTAJE, SOLO EN ORDEN DE LECTURA).
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASE-DIGITO IS "0" THRU "9".
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CATEGORIAS ASSIGN TO "CATCONF"
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS W-STATUS-CATEGORIAS.
005700     SELECT ATLETAS ASSIGN TO "ATLETAS"
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS W-STATUS-ATLETAS.
006000     SELECT RESULTADOS ASSIGN TO "RESULTS"
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS W-STATUS-RESULTADOS.
006300     SELECT CATWORK ASSIGN TO "CATWORK"
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS W-STATUS-CATWORK.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  CATEGORIAS.
007000* LAYOUT DEL REGISTRO DE CATCONF.  UNA FILA POR CATEGORIA (DEBERIAN
007100* SER SIEMPRE 4: KM/CM/KF/CF).  CFG-TESTIGO-TX VIENE EN EL MISMO
007200* FORMATO DE TEXTO QUE LOS TIEMPOS DE LOS ATLETAS (M:SS.MMM O
007300* SSS.MMM) - SE CONVIERTE IGUAL QUE ELLOS POR LA 600 SERIE.
007400 01  CFG-REG-ENT.
007500     03 CFG-ID                PIC X(02).
007600     03 CFG-NOMBRE             PIC X(26).
007700     03 CFG-DISC               PIC X(08).
007800     03 CFG-SEXO               PIC X(09).
007900     03 CFG-TESTIGO-TX         PIC X(12).
008000     03 CFG-CORTE-PCT          PIC 9(03)V99.
008100     03 CFG-MAX-SEL            PIC 9(03).
008200     03 FILLER                 PIC X(15).
008300
008400 FD  ATLETAS.
008500* LAYOUT DEL REGISTRO DE ATLETAS.  ATL-CATEGORIA ES LA CLAVE QUE SE
008600* BUSCA EN TABLA-CATEGORIAS (230-BUSCAR-CATEGORIA).  EL ARCHIVO NO
008700* VIENE ORDENADO POR CATEGORIA NI POR NADA EN PARTICULAR.
008800 01  ATL-REG-ENT.
008900     03 ATL-CATEGORIA          PIC X(02).
009000     03 ATL-NOMBRE             PIC X(26).
009100     03 ATL-CLUB               PIC X(22).
009200     03 ATL-TIEMPO-TX          PIC X(12).
009300     03 FILLER                 PIC X(08).
009400
009500 FD  RESULTADOS.
009600* UNICA LINEA DE SALIDA DEL INFORME - SE ARMA SIEMPRE POR REDEFINES
009700* IMPLICITO (WRITE RL-REG FROM ...), NUNCA SE LLENA CAMPO A CAMPO.
009800 01  RL-REG                    PIC X(132).
009900
010000 FD  CATWORK.
010100* LAYOUT DEL ARCHIVO DE TRABAJO ENTRE CALCSELECCION Y RANKINGGLOBAL
010200* (VER RFM 088).  LLEVA YA CONVERTIDOS A MILISEGUNDOS LOS TIEMPOS Y
010300* YA FORMATEADO A TEXTO EL TIEMPO Y LA DIFERENCIA, PARA QUE
010400* RANKINGGLOBAL NO TENGA QUE REPETIR LA CONVERSION NI EL FORMATEO.
010500 01  CW-REG.
010600     03 CW-CATEGORIA           PIC X(02).
010700     03 CW-DISC                PIC X(08).
010800     03 CW-SEXO                PIC X(09).
010900     03 CW-NOMBRE              PIC X(26).
011000     03 CW-CLUB                PIC X(22).
011100     03 CW-TIEMPO-MS           PIC S9(09).
011200     03 CW-TESTIGO-MS          PIC S9(09).
011300     03 CW-DIF-MS              PIC S9(09).
011400     03 CW-PCT-VS              PIC S9(03)V99.
011500     03 CW-PCT-MAS             PIC S9(03)V99.
011600     03 CW-SELEC               PIC X(02).
011700     03 CW-TIEMPO-TXT          PIC X(12).
011800     03 CW-DIF-TXT             PIC X(09).
011900     03 FILLER                 PIC X(14).
012000
012100 WORKING-STORAGE SECTION.
012200 77  W-STATUS-CATEGORIAS      PIC X(02) VALUE SPACES.
012300 77  W-STATUS-ATLETAS         PIC X(02) VALUE SPACES.
012400 77  W-STATUS-RESULTADOS      PIC X(02) VALUE SPACES.
012500 77  W-STATUS-CATWORK         PIC X(02) VALUE SPACES.
012600
012700* SWITCHES DE FIN DE ARCHIVO PARA LAS DOS LECTURAS SECUENCIALES DE
012800* ESTE PROGRAMA (CATEGORIAS Y ATLETAS).
012900 01  W-BANDERAS.
013000     03 W-FLAG-CFG             PIC 9 COMP VALUE 0.
013100        88 FIN-CFG                        VALUE 1.
013200     03 W-FLAG-ATL             PIC 9 COMP VALUE 0.
013300        88 FIN-ATL                        VALUE 1.
013400
013500* ------------------------------------------------------------
013600* TABLA DE CATEGORIAS (SIEMPRE 4 - KM/CM/KF/CF)
013700* ------------------------------------------------------------
013800 01  TABLA-CATEGORIAS.
013900     03 CAT-ENTRADA OCCURS 4 TIMES INDEXED BY IX-CAT.
014000        05 CAT-ID              PIC X(02).
014100        05 CAT-NOMBRE          PIC X(26).
014200        05 CAT-DISC            PIC X(08).
014300        05 CAT-SEXO            PIC X(09).
014400        05 CAT-TESTIGO-TX      PIC X(12).
014500        05 CAT-TESTIGO-MS      PIC S9(09) COMP.
014600        05 CAT-CORTE-PCT       PIC 9(03)V99.
014700        05 CAT-MAX-SEL         PIC 9(03).
014800        05 CAT-SELEC-CONT      PIC 9(04) COMP.
014900        05 CAT-VALIDA-SW       PIC X(01).
015000           88 CATEGORIA-VALIDA            VALUE "S".
015100           88 CATEGORIA-INVALIDA           VALUE "N".
015200
015300* ------------------------------------------------------------
015400* TABLA DE RESULTADOS - UNA FILA DE 300 ATLETAS POR CATEGORIA
015500* ------------------------------------------------------------
015600 01  TABLA-RESULTADOS.
015700     03 RES-POR-CATEGORIA OCCURS 4 TIMES INDEXED BY IX-CAT2.
015800        05 RES-CONT-CAT        PIC 9(04) COMP VALUE 0.
015900        05 RES-ENTRADA OCCURS 300 TIMES INDEXED BY IX-RES.
016000           10 RES-NOMBRE       PIC X(26).
016100           10 RES-CLUB         PIC X(22).
016200           10 RES-TIEMPO-TX    PIC X(12).
016300           10 RES-TIEMPO-MS    PIC S9(09) COMP.
016400           10 RES-TESTIGO-MS   PIC S9(09) COMP.
016500           10 RES-DIF-MS       PIC S9(09) COMP.
016600           10 RES-PCT-VS       PIC S9(03)V99.
016700           10 RES-PCT-MAS      PIC S9(03)V99.
016800           10 RES-RANK         PIC 9(04).
016900           10 RES-SELEC        PIC X(02).
017000
017100 01  TABLA-RESULTADOS-BLANCO REDEFINES TABLA-RESULTADOS.
017200     03 FILLER                 PIC X(25684).
017300
017400* FILA TEMPORAL QUE USA LA INSERCION (710-INSERTAR-ELEMENTO) PARA
017500* SACAR UNA FILA DE LA TABLA MIENTRAS SE CORREN LAS DEMAS HACIA
017600* ADELANTE - MISMA ESTRUCTURA QUE UNA FILA DE RES-ENTRADA.
017700 01  W-TEMP-ENTRADA.
017800     03 W-TEMP-NOMBRE         PIC X(26).
017900     03 W-TEMP-CLUB           PIC X(22).
018000     03 W-TEMP-TIEMPO-TX      PIC X(12).
018100     03 W-TEMP-TIEMPO-MS      PIC S9(09) COMP.
018200     03 W-TEMP-TESTIGO-MS     PIC S9(09) COMP.
018300     03 W-TEMP-DIF-MS         PIC S9(09) COMP.
018400     03 W-TEMP-PCT-VS         PIC S9(03)V99.
018500     03 W-TEMP-PCT-MAS        PIC S9(03)V99.
018600     03 W-TEMP-RANK           PIC 9(04).
018700     03 W-TEMP-SELEC          PIC X(02).
018800
018900* ------------------------------------------------------------
019000* AREA DE CONVERSION DE TIEMPOS (U1)
019100* ------------------------------------------------------------
019200 01  W-TIEMPO-AREA.
019300     03 W-TIEMPO-TX            PIC X(12).
019400     03 W-MIN-TX               PIC X(03).
019500     03 W-RESTO-TX             PIC X(09).
019600     03 W-SEG-TX               PIC X(03).
019700     03 W-FRAC-TX              PIC X(03).
019800     03 W-CADENA-CONV          PIC X(03).
019900     03 W-CNT-DOSPUNTOS        PIC 9(01) COMP.
020000     03 W-LEN-SEG              PIC 9(01) COMP.
020100     03 W-MIN-NUM              PIC 9(05) COMP.
020200     03 W-SEG-NUM              PIC 9(03) COMP.
020300     03 W-FRAC-NUM             PIC 9(03) COMP.
020400     03 W-VALOR-CONV           PIC 9(06) COMP.
020500     03 W-DIGITO               PIC 9(01) COMP.
020600     03 W-K                    PIC 9(02) COMP.
020700     03 W-TIEMPO-MS-CALC       PIC S9(09) COMP.
020800     03 W-TIEMPO-VALIDO-SW     PIC X(01).
020900        88 TIEMPO-OK                      VALUE "S".
021000        88 TIEMPO-MAL                     VALUE "N".
021100
021200* VISTA CARACTER POR CARACTER DE W-CADENA-CONV, PARA QUE
021300* 655-ACUMULAR-DIGITO PUEDA RECORRERLA POSICION A POSICION.
021400 01  W-CADENA-CONV-TBL REDEFINES W-CADENA-CONV.
021500     03 W-CONV-CAR             PIC X(01) OCCURS 3 TIMES.
021600
021700* ------------------------------------------------------------
021800* AREA DE FORMATEO DE TIEMPOS (U1 - INVERSO)
021900* ------------------------------------------------------------
022000 01  W-FORMATEO-AREA.
022100     03 W-MS-FORMATEAR         PIC S9(09) COMP.
022200     03 W-MS-ABS-FMT           PIC 9(09) COMP.
022300     03 W-SIGNO-FMT            PIC X(01).
022400     03 W-MIN-FMT              PIC 9(06) COMP.
022500     03 W-RESTO-FMT            PIC 9(09) COMP.
022600     03 W-SEG-FMT              PIC 9(02) COMP.
022700     03 W-MIL-FMT              PIC 9(03) COMP.
022800     03 W-MIN-FMT-ED           PIC Z(5)9.
022900     03 W-MIN-TEXT-TRIM        PIC X(06).
023000     03 W-MIN-POS              PIC 9(02) COMP.
023100     03 W-MIN-LEN              PIC 9(02) COMP.
023200     03 W-SEG-FMT-ED           PIC 9(02).
023300     03 W-MIL-FMT-ED           PIC 9(03).
023400     03 W-TIEMPO-FORMATEADO    PIC X(13).
023500     03 W-DIF-LEN              PIC 9(02) COMP.
023600     03 W-DIF-POS              PIC 9(02) COMP.
023700     03 W-DIF-9                PIC X(09).
023800
023900* ------------------------------------------------------------
024000* FECHA DE CORRIDA
024100* ------------------------------------------------------------
024200 01  W-FECHA-HOY.
024300     03 W-FECHA-AAAAMMDD      PIC 9(08).
024400 01  W-FECHA-PARTES REDEFINES W-FECHA-HOY.
024500     03 W-FECHA-AAAA          PIC 9(04).
024600     03 W-FECHA-MM            PIC 9(02).
024700     03 W-FECHA-DD            PIC 9(02).
024800 01  W-FECHA-TX               PIC X(10).
024900
025000 01  W-CONTADORES.
025100     03 W-I                    PIC 9(04) COMP.
025200     03 W-J                    PIC 9(04) COMP.
025300     03 W-IDX-CAT-ATL          PIC 9(02) COMP.
025400     03 W-CONT-RECHAZADOS      PIC 9(05) COMP VALUE 0.
025500     03 W-ENCONTRADO-SW        PIC X(01) VALUE "N".
025600        88 CATEGORIA-ENCONTRADA            VALUE "S".
025700
025800* ------------------------------------------------------------
025900* LINEAS DE INFORME (U4)
026000* ------------------------------------------------------------
026100* TITULO DEL INFORME - UNA SOLA VEZ POR CATEGORIA (810-ENCABEZADO-
026200* CATEGORIA).
026300 01  RL-TITULO.
026400     03 FILLER                 PIC X(132) VALUE
026500        "CALCULO SELECCIONADOS - CANOTAJE".
026600
026700* SUBTITULO CON LOS DATOS DE LA CATEGORIA: NOMBRE, TESTIGO, CORTE,
026800* CUPO Y FECHA DE CORRIDA.
026900 01  RL-SUBTITULO.
027000     03 FILLER                 PIC X(10) VALUE "CATEGORIA:".
027100     03 RLS-NOMBRE             PIC X(26).
027200     03 FILLER                 PIC X(09) VALUE "TESTIGO: ".
027300     03 RLS-TESTIGO            PIC X(12).
027400     03 FILLER                 PIC X(07) VALUE "CORTE: ".
027500     03 RLS-CORTE              PIC ZZ9.99.
027600     03 FILLER                 PIC X(01) VALUE "%".
027700     03 FILLER                 PIC X(06) VALUE " CUPO:".
027800     03 RLS-CUPO               PIC ZZ9.
027900     03 FILLER                 PIC X(07) VALUE " FECHA:".
028000     03 RLS-FECHA              PIC X(10).
028100     03 FILLER                 PIC X(33) VALUE SPACES.
028200
028300* ENCABEZADO DE COLUMNAS DEL DETALLE.
028400 01  RL-ENCABEZADO-COL.
028500     03 FILLER                 PIC X(06) VALUE "RANK".
028600     03 FILLER                 PIC X(02) VALUE SPACES.
028700     03 FILLER                 PIC X(26) VALUE "NOMBRE".
028800     03 FILLER                 PIC X(22) VALUE "CLUB".
028900     03 FILLER                 PIC X(12) VALUE "TIEMPO".
029000     03 FILLER                 PIC X(02) VALUE SPACES.
029100     03 FILLER                 PIC X(07) VALUE "%VS".
029200     03 FILLER                 PIC X(02) VALUE SPACES.
029300     03 FILLER                 PIC X(09) VALUE "DIF".
029400     03 FILLER                 PIC X(02) VALUE SPACES.
029500     03 FILLER                 PIC X(03) VALUE "SEL".
029600     03 FILLER                 PIC X(39) VALUE SPACES.
029700
029800* UNA LINEA POR ATLETA VALIDO, EN EL ORDEN QUE DEJO LA 700 SERIE.
029900 01  RL-DETALLE.
030000     03 RLD-RANK               PIC ZZZ9.
030100     03 FILLER                 PIC X(02) VALUE SPACES.
030200     03 RLD-NOMBRE             PIC X(26).
030300     03 RLD-CLUB               PIC X(22).
030400     03 RLD-TIEMPO             PIC X(12).
030500     03 FILLER                 PIC X(02) VALUE SPACES.
030600     03 RLD-PCT-VS             PIC ZZ9.99.
030700     03 FILLER                 PIC X(01) VALUE "%".
030800     03 FILLER                 PIC X(01) VALUE SPACES.
030900     03 RLD-DIF                PIC X(09).
031000     03 FILLER                 PIC X(02) VALUE SPACES.
031100     03 RLD-SEL                PIC X(02).
031200     03 FILLER                 PIC X(37) VALUE SPACES.
031300
031400* PIE DE CATEGORIA - TOTALES DE SELECCIONADOS Y RECHAZADOS (EL
031500* RECHAZADOS SE AGREGO POR MLV 014).
031600 01  RL-PIE.
031700     03 FILLER                 PIC X(22) VALUE
031800        "SELECCIONADOS EN ESTA CATEGORIA:".
031900     03 RLP-CONT-SEL           PIC ZZZ9.
032000     03 FILLER                 PIC X(10) VALUE "RECHAZADOS".
032100     03 RLP-CONT-RECH          PIC ZZZ9.
032200     03 FILLER                 PIC X(71) VALUE SPACES.
032300
032400* AVISO QUE REEMPLAZA EL DETALLE CUANDO EL TESTIGO DE LA CATEGORIA
032500* NO PARSEA (VER 160-VALIDAR-CATEGORIA Y RFM 070).
032600 01  RL-CATEGORIA-INVALIDA.
032700     03 FILLER                 PIC X(60) VALUE
032800        "CATEGORIA INVALIDA - TESTIGO NO PARSEA O NO ES POSITIVO".
032900     03 FILLER                 PIC X(72) VALUE SPACES.
033000
033100* LINEA EN BLANCO DE SEPARACION ENTRE CATEGORIAS.
033200 01  RL-BLANCO                 PIC X(132) VALUE SPACES.
033300
033400 PROCEDURE DIVISION.
033500* RUTINA PRINCIPAL DE LA CORRIDA.  EL ORDEN DE LOS PASOS ES FIJO:
033600* PRIMERO SE ARMA LA TABLA DE CATEGORIAS (TESTIGOS), LUEGO SE BARRE
033700* EL PADRON DE ATLETAS UNA SOLA VEZ, Y RECIEN AL FINAL SE ORDENA Y
033800* SE IMPRIME CATEGORIA POR CATEGORIA.  NO SE PUEDE INVERTIR EL ORDEN
033900* PORQUE EL CALCULO DE CADA ATLETA NECESITA EL TESTIGO YA VALIDADO.
034000 000-MAIN-PROCEDURE.
034100     PERFORM 100-INICIO THRU 100-EXIT.
034200     PERFORM 150-CARGAR-CATEGORIAS THRU 150-EXIT.
034300     PERFORM 200-PROCESAR-ATLETAS THRU 200-EXIT.
034400     PERFORM 280-GENERAR-CATEGORIA THRU 280-EXIT
034500        VARYING IX-CAT FROM 1 BY 1 UNTIL IX-CAT > 4.
034600     PERFORM 900-FIN THRU 900-EXIT.
034700     STOP RUN.
034800
034900* APERTURA DE ARCHIVOS DE LA CORRIDA.  RESULTS SE ABRE EN OUTPUT
035000* PORQUE ESTE PROGRAMA ES EL PRIMER PASO DEL JOB (RANKINGGLOBAL LO
035100* ABRE DESPUES EN EXTEND PARA AGREGAR EL RANKING GENERAL A
035200* CONTINUACION).  LA FECHA DE CORRIDA SE ARMA UNA SOLA VEZ ACA
035300* PARA QUE TODOS LOS SUBTITULOS DEL INFORME SALGAN CON LA MISMA.
035400 100-INICIO.
035500     OPEN INPUT CATEGORIAS.
035600     OPEN INPUT ATLETAS.
035700     OPEN OUTPUT RESULTADOS.
035800     OPEN OUTPUT CATWORK.
035900     ACCEPT W-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
036000* ARMA LA FECHA DD/MM/AAAA PARA EL SUBTITULO DEL INFORME.
036100     STRING W-FECHA-DD DELIMITED SIZE
036200            "/" DELIMITED SIZE
036300            W-FECHA-MM DELIMITED SIZE
036400            "/" DELIMITED SIZE
036500            W-FECHA-AAAA DELIMITED SIZE
036600            INTO W-FECHA-TX.
036700     MOVE TABLA-RESULTADOS-BLANCO TO TABLA-RESULTADOS-BLANCO.
036800 100-EXIT. EXIT.
036900
037000* CARGA HASTA 4 CATEGORIAS (KM/CM/KF/CF) DESDE CATCONF EN LA TABLA
037100* TABLA-CATEGORIAS.  EL ARCHIVO SIEMPRE TRAE EXACTAMENTE 4 FILAS;
037200* SI TRAJERA MENOS EL RESTO DE LAS POSICIONES QUEDA EN BLANCO Y
037300* LA CORRIDA SIGUE IGUAL (NO ES UN CASO QUE SE HAYA DADO EN LA
037400* PRACTICA PERO NO HACE FALTA ABORTAR POR ESO).
037500 150-CARGAR-CATEGORIAS.
037600     PERFORM 151-LEER-CATEGORIA THRU 151-EXIT
037700        VARYING IX-CAT FROM 1 BY 1 UNTIL IX-CAT > 4 OR FIN-CFG.
037800 150-EXIT. EXIT.
037900
038000* LECTURA DE UNA FILA DE CATCONF.  CADA FILA LEIDA DISPARA LA
038100* CARGA EN TABLA Y LA VALIDACION DEL TESTIGO EN EL MISMO PASE.
038200 151-LEER-CATEGORIA.
038300     READ CATEGORIAS
038400         AT END
038500             SET FIN-CFG TO TRUE
038600         NOT AT END
038700             PERFORM 152-CARGAR-ENTRADA-CAT THRU 152-EXIT
038800             PERFORM 160-VALIDAR-CATEGORIA THRU 160-EXIT
038900     END-READ.
039000 151-EXIT. EXIT.
039100
039200* PASA LOS CAMPOS DEL REGISTRO DE ENTRADA A LA FILA DE LA TABLA
039300* TABLA-CATEGORIAS.  CAT-SELEC-CONT ARRANCA EN CERO - SE VA A IR
039400* INCREMENTANDO MAS ADELANTE EN 760-MARCAR-SELECCION.
039500 152-CARGAR-ENTRADA-CAT.
039600     MOVE CFG-ID          TO CAT-ID (IX-CAT).
039700     MOVE CFG-NOMBRE      TO CAT-NOMBRE (IX-CAT).
039800     MOVE CFG-DISC        TO CAT-DISC (IX-CAT).
039900     MOVE CFG-SEXO        TO CAT-SEXO (IX-CAT).
040000     MOVE CFG-TESTIGO-TX  TO CAT-TESTIGO-TX (IX-CAT).
040100     MOVE CFG-CORTE-PCT   TO CAT-CORTE-PCT (IX-CAT).
040200     MOVE CFG-MAX-SEL     TO CAT-MAX-SEL (IX-CAT).
040300     MOVE 0               TO CAT-SELEC-CONT (IX-CAT).
040400 152-EXIT. EXIT.
040500
040600* CONVIERTE EL TIEMPO TESTIGO DE TEXTO A MILISEGUNDOS (600 SERIE)
040700* Y DECIDE SI LA CATEGORIA QUEDA HABILITADA.  SI EL TESTIGO NO
040800* PARSEA O DA CERO/NEGATIVO, TODA LA CATEGORIA QUEDA INVALIDA -
040900* ESTO NO ABORTA LA CORRIDA (VER RFM 070 EN LA BITACORA), SOLO
041000* HACE QUE 280-GENERAR-CATEGORIA IMPRIMA EL AVISO DE CATEGORIA
041100* INVALIDA EN LUGAR DEL DETALLE DE ATLETAS.
041200 160-VALIDAR-CATEGORIA.                                           RFM 070 
041300     MOVE CAT-TESTIGO-TX (IX-CAT) TO W-TIEMPO-TX.
041400     PERFORM 600-CONVERTIR-TIEMPO THRU 600-EXIT.
041500     IF TIEMPO-OK AND W-TIEMPO-MS-CALC > 0
041600         SET CATEGORIA-VALIDA (IX-CAT) TO TRUE
041700         MOVE W-TIEMPO-MS-CALC TO CAT-TESTIGO-MS (IX-CAT)
041800     ELSE
041900         SET CATEGORIA-INVALIDA (IX-CAT) TO TRUE
042000         DISPLAY "CATEGORIA INVALIDA - TESTIGO: "
042100                  CAT-ID (IX-CAT)
042200     END-IF.
042300 160-EXIT. EXIT.
042400
042500* BARRE TODO EL ARCHIVO ATLETAS UNA SOLA VEZ.  PARA CADA ATLETA SE
042600* DECIDE SI ENTRA AL CALCULO O SE RECHAZA, SEGUN LA CATEGORIA Y EL
042700* TESTIGO QUE YA QUEDARON CARGADOS EN EL PASO ANTERIOR.
042800 200-PROCESAR-ATLETAS.
042900     PERFORM 210-LEER-ATLETA THRU 210-EXIT UNTIL FIN-ATL.
043000 200-EXIT. EXIT.
043100
043200* LECTURA SECUENCIAL DE ATLETAS.  NO HAY ORDEN EXIGIDO EN EL
043300* ARCHIVO DE ENTRADA - EL ORDEN DE SALIDA LO DA EL ORDENAMIENTO
043400* POSTERIOR POR PORCENTAJE (700 SERIE), NO EL ORDEN DE LECTURA.
043500 210-LEER-ATLETA.
043600     READ ATLETAS
043700         AT END
043800             SET FIN-ATL TO TRUE
043900         NOT AT END
044000             PERFORM 215-EVALUAR-ATLETA THRU 215-EXIT
044100     END-READ.
044200 210-EXIT. EXIT.
044300
044400* UNA FILA EN BLANCO (LINEA VACIA AL FINAL DEL ARCHIVO, TIPICO DE
044500* LOS EXPORT DE PLANILLA) SE IGNORA SIN CONTAR COMO RECHAZADO.
044600* SI LA CATEGORIA DEL ATLETA NO EXISTE EN LA TABLA, O EXISTE PERO
044700* QUEDO INVALIDA POR TESTIGO MALO, EL ATLETA SE RECHAZA Y SE
044800* AVISA POR PANTALLA (RECLAMO HISTORICO DE SECRETARIA - VER MLV 014).
044900 215-EVALUAR-ATLETA.
045000     IF ATL-REG-ENT = SPACES OR ATL-TIEMPO-TX = SPACES
045100         CONTINUE
045200     ELSE
045300         PERFORM 230-BUSCAR-CATEGORIA THRU 230-EXIT
045400         IF CATEGORIA-ENCONTRADA
045500            AND CATEGORIA-VALIDA (W-IDX-CAT-ATL)
045600             PERFORM 300-CALCULAR-ATLETA THRU 300-EXIT
045700         ELSE
045800             ADD 1 TO W-CONT-RECHAZADOS
045900             DISPLAY "ATLETA RECHAZADO: " ATL-NOMBRE
046000         END-IF
046100     END-IF.
046200 215-EXIT. EXIT.
046300
046400* SEARCH SECUENCIAL SOBRE LAS 4 CATEGORIAS.  CON SOLO 4 FILAS NO
046500* VALE LA PENA UNA SEARCH ALL (TABLA NO VIENE ORDENADA POR CAT-ID
046600* NI HACE FALTA QUE LO ESTE).
046700 230-BUSCAR-CATEGORIA.
046800     SET W-ENCONTRADO-SW TO "N".
046900     SET IX-CAT TO 1.
047000* RECORRE LAS 4 POSICIONES DESDE IX-CAT = 1 HASTA ENCONTRAR LA
047100* CATEGORIA DEL ATLETA O LLEGAR AL FINAL DE LA TABLA.
047200     SEARCH CAT-ENTRADA
047300         AT END
047400             SET W-ENCONTRADO-SW TO "N"
047500         WHEN CAT-ID (IX-CAT) = ATL-CATEGORIA
047600             SET W-ENCONTRADO-SW TO "S"
047700             SET W-IDX-CAT-ATL TO IX-CAT
047800     END-SEARCH.
047900 230-EXIT. EXIT.
048000
048100* CONVIERTE EL TIEMPO DEL ATLETA (600 SERIE) Y, SI PARSEA BIEN,
048200* PASA A CALCULAR DIFERENCIA Y PORCENTAJE CONTRA EL TESTIGO EN
048300* 310-AGREGAR-RESULTADO.  UN TIEMPO QUE NO PARSEA CUENTA COMO
048400* RECHAZADO, NO COMO ERROR DE CORRIDA.
048500 300-CALCULAR-ATLETA.
048600     MOVE ATL-TIEMPO-TX TO W-TIEMPO-TX.
048700     PERFORM 600-CONVERTIR-TIEMPO THRU 600-EXIT.
048800     IF TIEMPO-MAL
048900         ADD 1 TO W-CONT-RECHAZADOS
049000         DISPLAY "TIEMPO NO VALIDO: " ATL-NOMBRE
049100     ELSE
049200         PERFORM 310-AGREGAR-RESULTADO THRU 310-EXIT
049300     END-IF.
049400 300-EXIT. EXIT.
049500
049600* AGREGA UNA FILA MAS AL FINAL DE LA TABLA DE RESULTADOS DE LA
049700* CATEGORIA (U2).  DIF-MS PUEDE DAR NEGATIVO (ATLETA MAS RAPIDO
049800* QUE EL TESTIGO) - EL SIGNO SE RESPETA Y SE FORMATEA DESPUES EN
049900* LA 900 SERIE (VER HOR 031, ANTES SALIA SIN EL SIGNO).  RES-SELEC
050000* ARRANCA EN "NO" - 750-ASIGNAR-RANK-SELECCION LA CORRIGE MAS
050100* ADELANTE SEGUN CORTE Y CUPO.
050200 310-AGREGAR-RESULTADO.
050300     SET IX-CAT2 TO W-IDX-CAT-ATL.
050400     ADD 1 TO RES-CONT-CAT (IX-CAT2).
050500     SET IX-RES TO RES-CONT-CAT (IX-CAT2).
050600     MOVE ATL-NOMBRE  TO RES-NOMBRE (IX-CAT2, IX-RES).
050700     MOVE ATL-CLUB    TO RES-CLUB (IX-CAT2, IX-RES).
050800     MOVE ATL-TIEMPO-TX TO RES-TIEMPO-TX (IX-CAT2, IX-RES).
050900     MOVE W-TIEMPO-MS-CALC TO RES-TIEMPO-MS (IX-CAT2, IX-RES).
051000     MOVE CAT-TESTIGO-MS (W-IDX-CAT-ATL)
051100                        TO RES-TESTIGO-MS (IX-CAT2, IX-RES).
051200* DIFERENCIA EN MILISEGUNDOS CONTRA EL TESTIGO (PUEDE DAR NEGATIVO).
051300     COMPUTE RES-DIF-MS (IX-CAT2, IX-RES) =
051400             RES-TIEMPO-MS (IX-CAT2, IX-RES) -
051500             RES-TESTIGO-MS (IX-CAT2, IX-RES).
051600* PORCENTAJE DEL TIEMPO DEL ATLETA CONTRA EL TESTIGO - ES LA CLAVE
051700* DE ORDEN DE TODA LA CATEGORIA (700 SERIE).
051800     COMPUTE RES-PCT-VS (IX-CAT2, IX-RES) ROUNDED =
051900             RES-TIEMPO-MS (IX-CAT2, IX-RES) /
052000             RES-TESTIGO-MS (IX-CAT2, IX-RES) * 100.
052100* PORCENTAJE DE LA DIFERENCIA CONTRA EL TESTIGO (SOLO INFORMATIVO,
052200* NO SE USA PARA ORDENAR NI PARA SELECCIONAR).
052300     COMPUTE RES-PCT-MAS (IX-CAT2, IX-RES) ROUNDED =
052400             RES-DIF-MS (IX-CAT2, IX-RES) /
052500             RES-TESTIGO-MS (IX-CAT2, IX-RES) * 100.
052600     MOVE "NO" TO RES-SELEC (IX-CAT2, IX-RES).
052700 310-EXIT. EXIT.
052800
052900* ------------------------------------------------------------
053000* 600 SERIE - CONVERSION DE TEXTO DE TIEMPO A MILISEGUNDOS (U1)
053100* ------------------------------------------------------------
053200 600-CONVERTIR-TIEMPO.
053300     SET TIEMPO-OK TO TRUE.
053400     MOVE ZERO TO W-CNT-DOSPUNTOS.
053500     MOVE SPACES TO W-MIN-TX W-RESTO-TX W-SEG-TX W-FRAC-TX.
053600     INSPECT W-TIEMPO-TX TALLYING W-CNT-DOSPUNTOS
053700             FOR ALL ":".
053800     IF W-CNT-DOSPUNTOS > 1
053900         SET TIEMPO-MAL TO TRUE
054000     ELSE
054100         IF W-CNT-DOSPUNTOS = 1
054200* SEPARA MINUTOS DE RESTO CUANDO VINO CON DOS PUNTOS.
054300             UNSTRING W-TIEMPO-TX DELIMITED BY ":"
054400                      INTO W-MIN-TX W-RESTO-TX
054500         ELSE
054600             MOVE W-TIEMPO-TX TO W-RESTO-TX
054700         END-IF
054800     END-IF.
054900     IF TIEMPO-OK
055000         PERFORM 610-SEPARAR-SEGUNDOS THRU 610-EXIT
055100     END-IF.
055200     IF TIEMPO-OK
055300         PERFORM 620-VALIDAR-SEGMENTOS THRU 620-EXIT
055400     END-IF.
055500     IF TIEMPO-OK
055600         PERFORM 630-CALCULAR-MS THRU 630-EXIT
055700     ELSE
055800         MOVE ZERO TO W-TIEMPO-MS-CALC
055900     END-IF.
056000 600-EXIT. EXIT.
056100
056200* SEPARA SEGUNDOS DE LA PARTE DECIMAL.  EL SEPARADOR PUEDE VENIR
056300* COMO PUNTO O COMA SEGUN DE DONDE SALGA LA PLANILLA DE CARGA.
056400 610-SEPARAR-SEGUNDOS.
056500* SEPARA SEGUNDOS DE FRACCION - EL DELIMITADOR PUEDE SER PUNTO O
056600* COMA SEGUN LA PLANILLA DE ORIGEN.
056700     UNSTRING W-RESTO-TX DELIMITED BY "." OR ","
056800              INTO W-SEG-TX W-FRAC-TX.
056900 610-EXIT. EXIT.
057000
057100* VALIDA CANTIDAD DE DIGITOS DE CADA SEGMENTO (MIN/SEG/FRACCION).
057200* LOS MINUTOS SOLO EXISTEN SI HUBO DOS PUNTOS EN EL TIEMPO; LOS
057300* SEGUNDOS ACEPTAN 1-2 DIGITOS CUANDO HAY DOS PUNTOS (FORMATO
057400* M:SS.MMM) PERO HASTA 3 DIGITOS CUANDO EL TIEMPO VIENE SIN DOS
057500* PUNTOS (FORMATO SSS.MMM, VER HOR 093 - ANTES SE RECHAZABA UN
057600* TIEMPO VALIDO COMO 105.32 PORQUE LA REGLA DE 1-2 DIGITOS SE
057700* APLICABA SIEMPRE, HUBIERA O NO DOS PUNTOS).
057800 620-VALIDAR-SEGMENTOS.
057900     IF W-CNT-DOSPUNTOS = 1
058000         MOVE W-MIN-TX TO W-CADENA-CONV
058100         PERFORM 640-CONTAR-CARACTERES THRU 640-EXIT
058200         IF W-LEN-SEG = 0
058300             SET TIEMPO-MAL TO TRUE
058400         ELSE
058500             PERFORM 650-CONVERTIR-DIGITOS THRU 650-EXIT
058600             MOVE W-VALOR-CONV TO W-MIN-NUM
058700         END-IF
058800     ELSE
058900         MOVE ZERO TO W-MIN-NUM
059000     END-IF.
059100     IF TIEMPO-OK
059200         MOVE W-SEG-TX TO W-CADENA-CONV
059300         PERFORM 640-CONTAR-CARACTERES THRU 640-EXIT
059400         IF W-LEN-SEG < 1 OR
059500            (W-CNT-DOSPUNTOS = 1 AND W-LEN-SEG > 2) OR
059600            (W-CNT-DOSPUNTOS NOT = 1 AND W-LEN-SEG > 3)           HOR 093 
059700             SET TIEMPO-MAL TO TRUE
059800         ELSE
059900             PERFORM 650-CONVERTIR-DIGITOS THRU 650-EXIT
060000             MOVE W-VALOR-CONV TO W-SEG-NUM
060100             IF W-CNT-DOSPUNTOS = 1 AND W-SEG-NUM > 59
060200                 SET TIEMPO-MAL TO TRUE
060300             END-IF
060400         END-IF
060500     END-IF.
060600     IF TIEMPO-OK
060700         MOVE W-FRAC-TX TO W-CADENA-CONV
060800         PERFORM 640-CONTAR-CARACTERES THRU 640-EXIT
060900         IF W-LEN-SEG = 0
061000             MOVE ZERO TO W-FRAC-NUM
061100         ELSE
061200             PERFORM 650-CONVERTIR-DIGITOS THRU 650-EXIT
061300* LA FRACCION SE ESCALA A MILESIMOS SEGUN CUANTOS DIGITOS TRAJO:
061400* 1 DIGITO SON DECIMAS, 2 SON CENTESIMAS, 3 YA SON MILESIMAS.
061500             EVALUATE W-LEN-SEG
061600                 WHEN 1
061700                     COMPUTE W-FRAC-NUM = W-VALOR-CONV * 100
061800                 WHEN 2
061900                     COMPUTE W-FRAC-NUM = W-VALOR-CONV * 10
062000                 WHEN OTHER
062100                     MOVE W-VALOR-CONV TO W-FRAC-NUM
062200             END-EVALUATE
062300         END-IF
062400     END-IF.
062500 620-EXIT. EXIT.
062600
062700* ARMA EL TOTAL EN MILISEGUNDOS A PARTIR DE LOS TRES SEGMENTOS YA
062800* VALIDADOS.
062900 630-CALCULAR-MS.
063000* TOTAL EN MILISEGUNDOS = MINUTOS*60000 + SEGUNDOS*1000 + MILESIMAS.
063100     COMPUTE W-TIEMPO-MS-CALC =
063200             W-MIN-NUM * 60000 + W-SEG-NUM * 1000 + W-FRAC-NUM.
063300 630-EXIT. EXIT.
063400
063500* CUENTA CUANTAS POSICIONES DE LA CADENA (HASTA 3) TIENEN UN
063600* CARACTER Y NO UN ESPACIO - SIRVE TANTO PARA VALIDAR LARGO COMO
063700* PARA SABER CUANTOS DIGITOS HAY QUE CONVERTIR EN 650.
063800 640-CONTAR-CARACTERES.
063900     MOVE ZERO TO W-LEN-SEG.
064000     PERFORM 645-SUMAR-CONTADOR
064100        VARYING W-K FROM 1 BY 1 UNTIL W-K > 3.
064200 640-EXIT. EXIT.
064300
064400* CONTADOR AUXILIAR DE 640 - UNA POSICION POR VEZ.
064500 645-SUMAR-CONTADOR.
064600     IF W-CONV-CAR (W-K) NOT = SPACE
064700         ADD 1 TO W-LEN-SEG
064800     END-IF.
064900 645-EXIT. EXIT.
065000
065100* CONVIERTE LA CADENA DE HASTA 3 DIGITOS A UN NUMERO, POSICION POR
065200* POSICION, SIN USAR FUNCTION NUMVAL (NO DISPONIBLE EN EL
065300* COMPILADOR DE ESTE SHOP EN LA FECHA EN QUE SE ESCRIBIO ESTO).
065400 650-CONVERTIR-DIGITOS.
065500     MOVE ZERO TO W-VALOR-CONV.
065600     PERFORM 655-ACUMULAR-DIGITO
065700        VARYING W-K FROM 1 BY 1 UNTIL W-K > 3.
065800 650-EXIT. EXIT.
065900
066000* TRADUCE UN CARACTER A SU VALOR NUMERICO VIA EVALUATE Y LO
066100* ACUMULA EN BASE 10.  SI EL CARACTER NO ES UN DIGITO (0-9 POR LA
066200* CLASE CLASE-DIGITO) EL TIEMPO QUEDA MARCADO COMO INVALIDO.
066300 655-ACUMULAR-DIGITO.
066400     IF W-CONV-CAR (W-K) NOT = SPACE
066500         IF W-CONV-CAR (W-K) IS CLASE-DIGITO
066600* TRADUCE EL CARACTER 0-9 A SU VALOR NUMERICO.
066700             EVALUATE W-CONV-CAR (W-K)
066800                 WHEN "0" MOVE 0 TO W-DIGITO
066900                 WHEN "1" MOVE 1 TO W-DIGITO
067000                 WHEN "2" MOVE 2 TO W-DIGITO
067100                 WHEN "3" MOVE 3 TO W-DIGITO
067200                 WHEN "4" MOVE 4 TO W-DIGITO
067300                 WHEN "5" MOVE 5 TO W-DIGITO
067400                 WHEN "6" MOVE 6 TO W-DIGITO
067500                 WHEN "7" MOVE 7 TO W-DIGITO
067600                 WHEN "8" MOVE 8 TO W-DIGITO
067700                 WHEN "9" MOVE 9 TO W-DIGITO
067800             END-EVALUATE
067900* ACUMULA EN BASE 10 A MEDIDA QUE SE RECORRE CADA POSICION.
068000             COMPUTE W-VALOR-CONV = W-VALOR-CONV * 10 + W-DIGITO
068100         ELSE
068200             SET TIEMPO-MAL TO TRUE
068300         END-IF
068400     END-IF.
068500 655-EXIT. EXIT.
068600
068700* ------------------------------------------------------------
068800* 700 SERIE - ORDEN ASCENDENTE ESTABLE POR % VS (U2)
068900* ------------------------------------------------------------
069000 280-GENERAR-CATEGORIA.
069100     SET IX-CAT2 TO IX-CAT.
069200     IF CATEGORIA-INVALIDA (IX-CAT)
069300         PERFORM 860-IMPRIMIR-CATEGORIA-INVALIDA THRU 860-EXIT
069400     ELSE
069500         PERFORM 700-ORDENAR-CATEGORIA THRU 700-EXIT
069600         PERFORM 750-ASIGNAR-RANK-SELECCION THRU 750-EXIT
069700         PERFORM 800-IMPRIMIR-CATEGORIA THRU 800-EXIT
069800     END-IF.
069900 280-EXIT. EXIT.
070000
070100* DISPARA LA INSERCION DE CADA FILA DESDE LA SEGUNDA EN ADELANTE -
070200* LA PRIMERA YA ESTA "ORDENADA" CONSIGO MISMA.  VER 710 PARA EL
070300* DETALLE DEL ALGORITMO (CORREGIDO POR HOR 095).
070400 700-ORDENAR-CATEGORIA.
070500     IF RES-CONT-CAT (IX-CAT2) > 1
070600         PERFORM 710-INSERTAR-ELEMENTO
070700            VARYING W-I FROM 2 BY 1
070800            UNTIL W-I > RES-CONT-CAT (IX-CAT2)
070900     END-IF.
071000 700-EXIT. EXIT.
071100
071200* INSERCION ESTABLE: GUARDA LA FILA W-I EN UNA TEMPORAL Y LA VA
071300* CORRIENDO HACIA ATRAS MIENTRAS LA FILA ANTERIOR (W-J - 1) TENGA
071400* UN PORCENTAJE MAYOR.  IMPORTANTE: LA CONDICION DEL UNTIL TIENE
071500* QUE MIRAR LA FILA ANTERIOR (W-J - 1), NO LA PROPIA POSICION DE
071600* LA FILA QUE SE ACABA DE SACAR - SI SE COMPARA CONTRA SI MISMA
071700* LA CONDICION DA SIEMPRE VERDADERA Y 720-DESPLAZAR NUNCA SE
071800* EJECUTA (ASI ESTABA ANTES DE HOR 095 - LA TABLA QUEDABA SIN
071900* ORDENAR, EN ORDEN DE LECTURA DEL ARCHIVO).
072000 710-INSERTAR-ELEMENTO.
072100     SET IX-RES TO W-I.
072200     MOVE RES-ENTRADA (IX-CAT2, IX-RES) TO W-TEMP-ENTRADA.
072300     MOVE W-I TO W-J.
072400     PERFORM 720-DESPLAZAR UNTIL W-J < 2
072500         OR RES-PCT-VS (IX-CAT2, W-J - 1) <= W-TEMP-PCT-VS.       HOR 095 
072600     SET IX-RES TO W-J.
072700     MOVE W-TEMP-NOMBRE    TO RES-NOMBRE (IX-CAT2, IX-RES).
072800     MOVE W-TEMP-CLUB      TO RES-CLUB (IX-CAT2, IX-RES).
072900     MOVE W-TEMP-TIEMPO-TX TO RES-TIEMPO-TX (IX-CAT2, IX-RES).
073000     MOVE W-TEMP-TIEMPO-MS TO RES-TIEMPO-MS (IX-CAT2, IX-RES).
073100     MOVE W-TEMP-TESTIGO-MS TO RES-TESTIGO-MS (IX-CAT2, IX-RES).
073200     MOVE W-TEMP-DIF-MS    TO RES-DIF-MS (IX-CAT2, IX-RES).
073300     MOVE W-TEMP-PCT-VS    TO RES-PCT-VS (IX-CAT2, IX-RES).
073400     MOVE W-TEMP-PCT-MAS   TO RES-PCT-MAS (IX-CAT2, IX-RES).
073500
073600* CORRE UNA POSICION HACIA ADELANTE LA FILA QUE ESTA EN W-J - 1,
073700* DEJANDO EL HUECO LIBRE PARA QUE 710 TERMINE DE UBICAR LA FILA
073800* TEMPORAL.
073900 720-DESPLAZAR.
074000     SET IX-RES TO W-J.
074100     MOVE RES-ENTRADA (IX-CAT2, IX-RES - 1)
074200                     TO RES-ENTRADA (IX-CAT2, IX-RES).
074300     SUBTRACT 1 FROM W-J.
074400
074500* UNA VEZ ORDENADA LA CATEGORIA POR PORCENTAJE ASCENDENTE, RECORRE
074600* LA TABLA EN ESE ORDEN Y VA MARCANDO RANK Y SELECCION (U2).
074700 750-ASIGNAR-RANK-SELECCION.
074800     MOVE 0 TO CAT-SELEC-CONT (IX-CAT2).
074900     IF RES-CONT-CAT (IX-CAT2) > 0
075000         PERFORM 760-MARCAR-SELECCION
075100            VARYING W-I FROM 1 BY 1
075200            UNTIL W-I > RES-CONT-CAT (IX-CAT2)
075300     END-IF.
075400 750-EXIT. EXIT.
075500
075600* EL RANK ES LA POSICION EN LA TABLA YA ORDENADA (1 = MEJOR
075700* PORCENTAJE).  SOLO SE MARCA SELECCIONADO SI EL PORCENTAJE ESTA
075800* DENTRO DEL CORTE Y TODAVIA HAY CUPO LIBRE EN LA CATEGORIA;
075900* CAT-SELEC-CONT SE VA INCREMENTANDO A MEDIDA QUE SE MARCA CADA
076000* UNO, ASI QUE EL CUPO SE RESPETA FILA POR FILA.
076100 760-MARCAR-SELECCION.
076200     SET IX-RES TO W-I.
076300     MOVE W-I TO RES-RANK (IX-CAT2, IX-RES).
076400     IF RES-PCT-VS (IX-CAT2, IX-RES) <= CAT-CORTE-PCT (IX-CAT2)
076500        AND CAT-SELEC-CONT (IX-CAT2) < CAT-MAX-SEL (IX-CAT2)
076600         MOVE "SI" TO RES-SELEC (IX-CAT2, IX-RES)
076700         ADD 1 TO CAT-SELEC-CONT (IX-CAT2)
076800     ELSE
076900         MOVE "NO" TO RES-SELEC (IX-CAT2, IX-RES)
077000     END-IF.
077100
077200* ------------------------------------------------------------
077300* 800 SERIE - INFORME POR CATEGORIA Y ARCHIVO CATWORK (U4)
077400* ------------------------------------------------------------
077500* IMPRIME EL INFORME COLUMNAR DE LA CATEGORIA (U4) Y, POR CADA
077600* ATLETA VALIDO, ESCRIBE TAMBIEN SU FILA EN CATWORK PARA QUE
077700* RANKINGGLOBAL ARME EL RANKING GENERAL (VER RFM 088).
077800 800-IMPRIMIR-CATEGORIA.
077900     PERFORM 810-ENCABEZADO-CATEGORIA THRU 810-EXIT.
078000     IF RES-CONT-CAT (IX-CAT2) > 0
078100         PERFORM 820-DETALLE-CATEGORIA
078200            VARYING W-I FROM 1 BY 1
078300            UNTIL W-I > RES-CONT-CAT (IX-CAT2)
078400     END-IF.
078500     PERFORM 850-PIE-CATEGORIA THRU 850-EXIT.
078600 800-EXIT. EXIT.
078700
078800* TITULO + SUBTITULO (NOMBRE DE CATEGORIA, TESTIGO, CORTE, CUPO Y
078900* FECHA DE CORRIDA) + ENCABEZADO DE COLUMNAS.
079000 810-ENCABEZADO-CATEGORIA.
079100     WRITE RL-REG FROM RL-TITULO.
079200     MOVE CAT-NOMBRE (IX-CAT2)     TO RLS-NOMBRE.
079300     MOVE CAT-TESTIGO-TX (IX-CAT2) TO RLS-TESTIGO.
079400     MOVE CAT-CORTE-PCT (IX-CAT2)  TO RLS-CORTE.
079500     MOVE CAT-MAX-SEL (IX-CAT2)    TO RLS-CUPO.
079600     MOVE W-FECHA-TX              TO RLS-FECHA.
079700     WRITE RL-REG FROM RL-SUBTITULO.
079800     WRITE RL-REG FROM RL-ENCABEZADO-COL.
079900 810-EXIT. EXIT.
080000
080100* UNA LINEA DE DETALLE POR ATLETA, EN EL ORDEN YA FIJADO POR LA
080200* 700 SERIE.  EL FORMATEO DE TIEMPO Y DIFERENCIA SE HACE ACA
080300* MISMO LLAMANDO A LA 900 SERIE ANTES DE ESCRIBIR LA LINEA.
080400 820-DETALLE-CATEGORIA.
080500     SET IX-RES TO W-I.
080600     MOVE RES-RANK (IX-CAT2, IX-RES)  TO RLD-RANK.
080700     MOVE RES-NOMBRE (IX-CAT2, IX-RES) TO RLD-NOMBRE.
080800     MOVE RES-CLUB (IX-CAT2, IX-RES)   TO RLD-CLUB.
080900     MOVE RES-TIEMPO-TX (IX-CAT2, IX-RES) TO RLD-TIEMPO.
081000     MOVE RES-PCT-VS (IX-CAT2, IX-RES) TO RLD-PCT-VS.
081100     MOVE RES-DIF-MS (IX-CAT2, IX-RES) TO W-MS-FORMATEAR.
081200     PERFORM 900-FORMATEAR-TIEMPO THRU 900-EXIT.
081300     PERFORM 920-JUSTIFICAR-DIF THRU 920-EXIT.
081400     MOVE W-DIF-9 TO RLD-DIF.
081500     MOVE RES-SELEC (IX-CAT2, IX-RES)  TO RLD-SEL.
081600     WRITE RL-REG FROM RL-DETALLE.
081700     PERFORM 830-ESCRIBIR-CATWORK THRU 830-EXIT.
081800
081900* ESCRIBE LA FILA DE TRABAJO PARA RANKINGGLOBAL.  SE ESCRIBE TODO
082000* ATLETA VALIDO DE LA CATEGORIA, ESTE O NO SELECCIONADO - EL
082100* RANKING GENERAL FILTRA SOLO POR DISCIPLINA Y SEXO, NUNCA POR LA
082200* MARCA DE SELECCION DE LA CATEGORIA (VER 320-EVALUAR-FILTRO EN
082300* RANKINGGLOBAL).
082400 830-ESCRIBIR-CATWORK.                                            RFM 088 
082500     MOVE CAT-ID (IX-CAT2)             TO CW-CATEGORIA.
082600     MOVE CAT-DISC (IX-CAT2)           TO CW-DISC.
082700     MOVE CAT-SEXO (IX-CAT2)           TO CW-SEXO.
082800     MOVE RES-NOMBRE (IX-CAT2, IX-RES) TO CW-NOMBRE.
082900     MOVE RES-CLUB (IX-CAT2, IX-RES)   TO CW-CLUB.
083000     MOVE RES-TIEMPO-MS (IX-CAT2, IX-RES)  TO CW-TIEMPO-MS.
083100     MOVE RES-TESTIGO-MS (IX-CAT2, IX-RES) TO CW-TESTIGO-MS.
083200     MOVE RES-DIF-MS (IX-CAT2, IX-RES)     TO CW-DIF-MS.
083300     MOVE RES-PCT-VS (IX-CAT2, IX-RES)     TO CW-PCT-VS.
083400     MOVE RES-PCT-MAS (IX-CAT2, IX-RES)    TO CW-PCT-MAS.
083500     MOVE RES-SELEC (IX-CAT2, IX-RES)      TO CW-SELEC.
083600     MOVE RES-TIEMPO-TX (IX-CAT2, IX-RES)  TO CW-TIEMPO-TXT.
083700     MOVE W-DIF-9                           TO CW-DIF-TXT.
083800     WRITE CW-REG.
083900 830-EXIT. EXIT.
084000
084100* PIE DE CATEGORIA CON EL TOTAL DE SELECCIONADOS Y RECHAZADOS (EL
084200* CONTADOR DE RECHAZADOS SE AGREGO POR RECLAMO DE SECRETARIA, VER
084300* MLV 014) MAS UNA LINEA EN BLANCO DE SEPARACION ANTES DE LA
084400* PROXIMA CATEGORIA.
084500 850-PIE-CATEGORIA.
084600     MOVE CAT-SELEC-CONT (IX-CAT2) TO RLP-CONT-SEL.
084700     MOVE W-CONT-RECHAZADOS TO RLP-CONT-RECH.
084800     WRITE RL-REG FROM RL-PIE.
084900     WRITE RL-REG FROM RL-BLANCO.
085000 850-EXIT. EXIT.
085100
085200* CUANDO EL TESTIGO DE LA CATEGORIA NO PARSEA, SE IMPRIME SOLO EL
085300* ENCABEZADO Y EL AVISO DE CATEGORIA INVALIDA - NO HAY DETALLE DE
085400* ATLETAS PORQUE NUNCA SE CALCULARON (VER 160-VALIDAR-CATEGORIA).
085500 860-IMPRIMIR-CATEGORIA-INVALIDA.
085600     PERFORM 810-ENCABEZADO-CATEGORIA THRU 810-EXIT.
085700     WRITE RL-REG FROM RL-CATEGORIA-INVALIDA.
085800     MOVE 0 TO RLP-CONT-SEL.
085900     MOVE 0 TO RLP-CONT-RECH.
086000     WRITE RL-REG FROM RL-PIE.
086100     WRITE RL-REG FROM RL-BLANCO.
086200 860-EXIT. EXIT.
086300
086400* ------------------------------------------------------------
086500* 900 SERIE - FORMATEO DE MILISEGUNDOS A TEXTO M:SS.MMM (U1)
086600* ------------------------------------------------------------
086700* CONVIERTE MILISEGUNDOS A TEXTO M:SS.MMM, CON SIGNO CUANDO ES
086800* NEGATIVO (VER HOR 031).  LOS MINUTOS NO SE RECORTAN A DOS
086900* DIGITOS COMO LOS SEGUNDOS - UN ATLETA PUEDE TARDAR MAS DE 99
087000* MINUTOS EN UNA PRUEBA DE FONDO.
087100 900-FORMATEAR-TIEMPO.
087200     IF W-MS-FORMATEAR < 0
087300         MOVE "-" TO W-SIGNO-FMT
087400* TRABAJA SIEMPRE CON EL VALOR ABSOLUTO - EL SIGNO YA QUEDO GUARDADO
087500* APARTE EN W-SIGNO-FMT.
087600         COMPUTE W-MS-ABS-FMT = 0 - W-MS-FORMATEAR
087700     ELSE
087800         MOVE SPACE TO W-SIGNO-FMT
087900         MOVE W-MS-FORMATEAR TO W-MS-ABS-FMT
088000     END-IF.
088100* DESARMA LOS MILISEGUNDOS ABSOLUTOS EN MINUTOS, SEGUNDOS Y
088200* MILESIMAS PARA VOLVER A ARMAR EL TEXTO M:SS.MMM.
088300     COMPUTE W-MIN-FMT = W-MS-ABS-FMT / 60000.
088400     COMPUTE W-RESTO-FMT = W-MS-ABS-FMT - (W-MIN-FMT * 60000).
088500     COMPUTE W-SEG-FMT = W-RESTO-FMT / 1000.
088600     COMPUTE W-MIL-FMT = W-RESTO-FMT - (W-SEG-FMT * 1000).
088700     MOVE W-MIN-FMT TO W-MIN-FMT-ED.
088800     MOVE W-SEG-FMT TO W-SEG-FMT-ED.
088900     MOVE W-MIL-FMT TO W-MIL-FMT-ED.
089000     MOVE 1 TO W-MIN-POS.
089100     PERFORM 910-BUSCAR-NO-ESPACIO UNTIL W-MIN-POS > 6
089200         OR W-MIN-FMT-ED (W-MIN-POS:1) NOT = SPACE.
089300* LARGO REAL DE LOS MINUTOS YA SIN LOS CEROS A LA IZQUIERDA.
089400     COMPUTE W-MIN-LEN = 7 - W-MIN-POS.
089500     MOVE SPACES TO W-MIN-TEXT-TRIM.
089600     MOVE W-MIN-FMT-ED (W-MIN-POS:W-MIN-LEN) TO W-MIN-TEXT-TRIM.
089700* ARMA EL TEXTO FINAL: SIGNO (SI HAY), MINUTOS SIN CEROS, DOS
089800* PUNTOS, SEGUNDOS Y MILESIMAS CON CEROS A LA IZQUIERDA.
089900     STRING W-SIGNO-FMT DELIMITED SIZE
090000            W-MIN-TEXT-TRIM DELIMITED BY SPACE
090100            ":" DELIMITED SIZE
090200            W-SEG-FMT-ED DELIMITED SIZE
090300            "." DELIMITED SIZE
090400            W-MIL-FMT-ED DELIMITED SIZE
090500            INTO W-TIEMPO-FORMATEADO.
090600 900-EXIT. EXIT.
090700
090800* AVANZA POSICION POR POSICION HASTA ENCONTRAR EL PRIMER DIGITO NO
090900* BLANCO DE LOS MINUTOS EDITADOS, PARA RECORTAR LOS CEROS A LA
091000* IZQUIERDA SIN USAR FUNCTION TRIM.
091100 910-BUSCAR-NO-ESPACIO.
091200     ADD 1 TO W-MIN-POS.
091300
091400* ------------------------------------------------------------
091500* 920 - AJUSTA LA COLUMNA DIF A 9 POSICIONES JUSTIFICADA A LA
091600* DERECHA (LA COLUMNA DIF DEL INFORME ES MAS ANGOSTA QUE EL
091700* CAMPO DE TIEMPO FORMATEADO COMPLETO).
091800* ------------------------------------------------------------
091900* RECORTA EL TIEMPO FORMATEADO (HASTA 13 POSICIONES) A LOS 9
092000* CARACTERES DE LA COLUMNA DIF DEL INFORME, JUSTIFICADO A LA
092100* DERECHA.  SI EL TEXTO ES MAS LARGO QUE 9 SE TOMA DESDE EL FINAL
092200* (NO DEBERIA PASAR EN LA PRACTICA CON TIEMPOS DE CANOTAJE, PERO
092300* LA RUTINA QUEDA PROTEGIDA IGUAL).
092400 920-JUSTIFICAR-DIF.
092500     MOVE 13 TO W-DIF-POS.
092600     PERFORM 925-RETROCEDER UNTIL W-DIF-POS < 1
092700         OR W-TIEMPO-FORMATEADO (W-DIF-POS:1) NOT = SPACE.
092800     MOVE W-DIF-POS TO W-DIF-LEN.
092900     IF W-DIF-LEN < 1
093000         MOVE SPACES TO W-DIF-9
093100     ELSE
093200         IF W-DIF-LEN NOT > 9
093300             MOVE SPACES TO W-DIF-9
093400             MOVE W-TIEMPO-FORMATEADO (1:W-DIF-LEN)
093500                  TO W-DIF-9 (10 - W-DIF-LEN : W-DIF-LEN)
093600         ELSE
093700* SI EL TEXTO ES MAS LARGO QUE LA COLUMNA, SE TOMA DESDE EL FINAL.
093800             COMPUTE W-DIF-POS = W-DIF-LEN - 8
093900             MOVE W-TIEMPO-FORMATEADO (W-DIF-POS:9) TO W-DIF-9
094000         END-IF
094100     END-IF.
094200 920-EXIT. EXIT.
094300
094400* CONTADOR AUXILIAR DE 920 - RETROCEDE UNA POSICION POR VEZ.
094500 925-RETROCEDER.
094600     SUBTRACT 1 FROM W-DIF-POS.
094700
094800* CIERRE DE ARCHIVOS Y AVISO POR PANTALLA DEL TOTAL DE RECHAZADOS
094900* DE LA CORRIDA (MISMO CONTADOR QUE SE IMPRIME POR CATEGORIA EN
095000* 850, PERO ACUMULADO DE TODO EL ARCHIVO).
095100 900-FIN.
095200     DISPLAY "CALCSELECCION - RECHAZADOS: " W-CONT-RECHAZADOS.
095300     CLOSE CATEGORIAS ATLETAS RESULTADOS CATWORK.
095400 900-EXIT. EXIT.
095500
095600 END PROGRAM CALCSELECCION.
