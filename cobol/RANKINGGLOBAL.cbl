000100******************************************************************
000200* PROGRAM-ID.  RANKINGGLOBAL
000300* FUNCION   :  SEGUNDA ETAPA DE LA CORRIDA DE SELECCION.  TOMA
000400*              EL ARCHIVO DE TRABAJO CATWORK QUE DEJO
000500*              CALCSELECCION, FILTRA POR DISCIPLINA Y SEXO,
000600*              ORDENA POR PORCENTAJE CONTRA EL TESTIGO Y EMITE
000700*              EL RANKING GENERAL (TOP N) A CONTINUACION DEL
000800*              MISMO ARCHIVO RESULTS.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. RANKINGGLOBAL.
001200 AUTHOR. M VALLEJOS.
001300 INSTALLATION. CLUB NAUTICO - DEPTO SISTEMAS.
001400 DATE-WRITTEN. 11/11/1991.
001500 DATE-COMPILED. 11/11/1991.
001600 SECURITY. USO INTERNO DEL CLUB - NO DISTRIBUIR.
001700******************************************************************
001800* BITACORA DE CAMBIOS
001900*----------------------------------------------------------------
002000* 11/11/1991 MLV 000  VERSION INICIAL - RANKING GENERAL A
002100*                     CONTINUACION DEL INFORME POR CATEGORIA.
002200* 02/03/1992 MLV 015  EL RANKING GENERAL AHORA RESPETA EL FILTRO
002300*                     DE DISCIPLINA Y SEXO DEL PARAMETRO.
002400* 14/09/1994 HOR 040  TOPE DE FILAS DEL RANKING CONFIGURABLE POR
002500*                     PARAMETRO DE CORRIDA (ANTES ERA FIJO EN 10).
002600* 11/01/1999 MLV Y2K  REVISION Y2K - FECHA DE CORRIDA AAAA A 4
002700*                     DIGITOS, IGUAL QUE CALCSELECCION.
002800* 30/06/2002 RFM 075  CORRIGE EMPATES EN EL PORCENTAJE: EL ORDEN
002900*                     DEBE SER ESTABLE (ANTES ALTERABA EL ORDEN
003000*                     DE LLEGADA DEL ARCHIVO CATWORK).
003100* 18/11/2006 HOR 094  EL TOPE POR DEFECTO SIN PARAMETRO DE CORRIDA
003200*                     ERA 10 Y DEBE SER 3 (RECLAMO DE SECRETARIA -
003300*                     EL PARAMETRO ES OPCIONAL Y NO SIEMPRE LLEGA).
003400* 09/10/2006 HOR 095  CORRIGE EL ORDENAMIENTO DE 410-INSERTAR-
003500*                     ELEMENTO: MISMA FALLA QUE CALCSELECCION -
003600*                     LA PRUEBA DEL PERFORM UNTIL COMPARABA LA FILA
003700*                     CONTRA SI MISMA (AUDITORIA EXTERNA - EL
003800*                     RANKING GENERAL NO QUEDABA ORDENADO POR
003900*                     PORCENTAJE, SOLO EN ORDEN DE LLEGADA).
004000* 05/03/2007 HOR 099  EL SENTINELA DE "SIN FILTRO" EN PAR-DISC/
004100*                     PAR-SEXO ERA EL LITERAL "TODO" Y DEBE SER
004200*                     "ALL" (AUDITORIA EXTERNA - RANKPARM PUEDE
004300*                     TRAER "ALL" EXPLICITO Y NO MATCHEABA NI
004400*                     CONTRA SPACES NI CONTRA "TODO", DEJANDO EL
004500*                     RANKING GENERAL VACIO).
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CATWORK ASSIGN TO "CATWORK"
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS W-STATUS-CATWORK.
005600     SELECT PARAMETRO ASSIGN TO "RANKPARM"
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS W-STATUS-PARAMETRO.
005900     SELECT RESULTADOS ASSIGN TO "RESULTS"
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS W-STATUS-RESULTADOS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  CATWORK.
006600* LAYOUT DE LA FILA DE CATWORK QUE DEJO CALCSELECCION - YA VIENE CON
006700* LOS TIEMPOS CONVERTIDOS A MILISEGUNDOS Y FORMATEADOS A TEXTO, ASI
006800* QUE ESTE PROGRAMA NO REPITE NINGUNA CONVERSION (VER RFM 088).
006900 01  CW-REG.
007000     03 CW-CATEGORIA           PIC X(02).
007100     03 CW-DISC                PIC X(08).
007200     03 CW-SEXO                PIC X(09).
007300     03 CW-NOMBRE              PIC X(26).
007400     03 CW-CLUB                PIC X(22).
007500     03 CW-TIEMPO-MS           PIC S9(09).
007600     03 CW-TESTIGO-MS          PIC S9(09).
007700     03 CW-DIF-MS              PIC S9(09).
007800     03 CW-PCT-VS              PIC S9(03)V99.
007900     03 CW-PCT-MAS             PIC S9(03)V99.
008000     03 CW-SELEC               PIC X(02).
008100     03 CW-TIEMPO-TXT          PIC X(12).
008200     03 CW-DIF-TXT             PIC X(09).
008300     03 FILLER                 PIC X(14).
008400
008500* PARAMETRO DE CORRIDA: DISCIPLINA, SEXO Y TOPE DEL RANKING.
008600 FD  PARAMETRO.
008700* FILA UNICA Y OPCIONAL DE RANKPARM CON EL FILTRO DE LA CORRIDA.
008800 01  PAR-REG-ENT.
008900     03 PAR-DISC               PIC X(08).
009000     03 PAR-SEXO               PIC X(09).
009100     03 PAR-TOPE-N             PIC 9(03).
009200     03 FILLER                 PIC X(12).
009300
009400 FD  RESULTADOS.
009500* LINEA DE SALIDA DEL RANKING - SE ARMA SIEMPRE POR REDEFINES
009600* IMPLICITO (WRITE RL-REG FROM ...).
009700 01  RL-REG                    PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000 77  W-STATUS-CATWORK         PIC X(02) VALUE SPACES.
010100 77  W-STATUS-PARAMETRO       PIC X(02) VALUE SPACES.
010200 77  W-STATUS-RESULTADOS      PIC X(02) VALUE SPACES.
010300
010400* SWITCH DE FIN DE ARCHIVO DE LA LECTURA SECUENCIAL DE CATWORK.
010500 01  W-BANDERAS.
010600     03 W-FLAG-CW              PIC 9 COMP VALUE 0.
010700        88 FIN-CATWORK                    VALUE 1.
010800
010900 01  W-PARAMETRO-AREA.
011000     03 W-PAR-DISC             PIC X(08) VALUE SPACES.
011100     03 W-PAR-SEXO             PIC X(09) VALUE SPACES.
011200     03 W-PAR-TOPE-N           PIC 9(03) COMP VALUE 3.            HOR 094 
011300
011400* ------------------------------------------------------------
011500* TABLA DE TRABAJO DEL RANKING GENERAL - HASTA 1200 FILAS
011600* (4 CATEGORIAS X 300 ATLETAS POSIBLES POR CATEGORIA)
011700* ------------------------------------------------------------
011800* TABLA UNICA DEL RANKING GENERAL - JUNTA LOS RESULTADOS VALIDOS DE
011900* LAS 4 CATEGORIAS (HASTA 300 ATLETAS CADA UNA) EN UNA SOLA FILA
012000* POR CATEGORIA, SIN DISTINGUIR CATEGORIA DE ORIGEN PARA EL ORDEN.
012100 01  TABLA-RANKING.
012200     03 RAN-CONT               PIC 9(05) COMP VALUE 0.
012300     03 RAN-ENTRADA OCCURS 1200 TIMES INDEXED BY IX-RAN.
012400        05 RAN-CATEGORIA       PIC X(02).
012500        05 RAN-DISC            PIC X(08).
012600        05 RAN-SEXO            PIC X(09).
012700        05 RAN-NOMBRE          PIC X(26).
012800        05 RAN-CLUB            PIC X(22).
012900        05 RAN-TIEMPO-TXT      PIC X(12).
013000        05 RAN-DIF-TXT         PIC X(09).
013100        05 RAN-PCT-VS          PIC S9(03)V99.
013200        05 RAN-SELEC           PIC X(02).
013300        05 RAN-POSICION        PIC 9(04).
013400
013500 01  TABLA-RANKING-BLANCO REDEFINES TABLA-RANKING.
013600     03 FILLER                 PIC X(118805).
013700
013800* FILA TEMPORAL QUE USA LA INSERCION (410-INSERTAR-ELEMENTO) PARA
013900* SACAR UNA FILA DE LA TABLA MIENTRAS SE CORREN LAS DEMAS.
014000 01  W-TEMP-RANKING.
014100     03 W-TR-CATEGORIA        PIC X(02).
014200     03 W-TR-DISC             PIC X(08).
014300     03 W-TR-SEXO             PIC X(09).
014400     03 W-TR-NOMBRE           PIC X(26).
014500     03 W-TR-CLUB             PIC X(22).
014600     03 W-TR-TIEMPO-TXT       PIC X(12).
014700     03 W-TR-DIF-TXT          PIC X(09).
014800     03 W-TR-PCT-VS           PIC S9(03)V99.
014900     03 W-TR-SELEC            PIC X(02).
015000
015100 01  W-TEMP-RANKING-BLANCO REDEFINES W-TEMP-RANKING.
015200     03 FILLER                 PIC X(95).
015300
015400 01  W-CONTADORES.
015500     03 W-I                    PIC 9(05) COMP.
015600     03 W-J                    PIC 9(05) COMP.
015700     03 W-LIMITE               PIC 9(05) COMP.
015800
015900* ------------------------------------------------------------
016000* FECHA DE CORRIDA
016100* ------------------------------------------------------------
016200 01  W-FECHA-HOY.
016300     03 W-FECHA-AAAAMMDD      PIC 9(08).
016400 01  W-FECHA-PARTES REDEFINES W-FECHA-HOY.
016500     03 W-FECHA-AAAA          PIC 9(04).
016600     03 W-FECHA-MM            PIC 9(02).
016700     03 W-FECHA-DD            PIC 9(02).
016800 01  W-FECHA-TX               PIC X(10).
016900
017000* ------------------------------------------------------------
017100* LINEAS DEL RANKING GENERAL (U4)
017200* ------------------------------------------------------------
017300* TITULO DEL RANKING GENERAL CON EL FILTRO (DISC/SEXO) Y EL TOPE
017400* EFECTIVAMENTE APLICADOS EN ESTA CORRIDA.
017500 01  RL-TITULO-GLOBAL.
017600     03 FILLER                 PIC X(30) VALUE
017700        "RANKING GLOBAL - CANOTAJE".
017800     03 FILLER                 PIC X(09) VALUE "DISC: ".
017900     03 RLG-DISC               PIC X(08).
018000     03 FILLER                 PIC X(07) VALUE "SEXO: ".
018100     03 RLG-SEXO               PIC X(09).
018200     03 FILLER                 PIC X(06) VALUE "TOP: ".
018300     03 RLG-TOPE               PIC ZZ9.
018400     03 FILLER                 PIC X(07) VALUE " FECHA:".
018500     03 RLG-FECHA              PIC X(10).
018600     03 FILLER                 PIC X(42) VALUE SPACES.
018700
018800* ENCABEZADO DE COLUMNAS DEL DETALLE DEL RANKING GENERAL.
018900 01  RL-ENCABEZADO-COL-GLOBAL.
019000     03 FILLER                 PIC X(06) VALUE "POS".
019100     03 FILLER                 PIC X(10) VALUE "DISC".
019200     03 FILLER                 PIC X(11) VALUE "SEXO".
019300     03 FILLER                 PIC X(05) VALUE "CAT".
019400     03 FILLER                 PIC X(26) VALUE "NOMBRE".
019500     03 FILLER                 PIC X(22) VALUE "CLUB".
019600     03 FILLER                 PIC X(12) VALUE "TIEMPO".
019700     03 FILLER                 PIC X(02) VALUE SPACES.
019800     03 FILLER                 PIC X(07) VALUE "%VS".
019900     03 FILLER                 PIC X(02) VALUE SPACES.
020000     03 FILLER                 PIC X(09) VALUE "DIF".
020100     03 FILLER                 PIC X(20) VALUE SPACES.
020200
020300* UNA LINEA POR FILA DEL RANKING, EN EL ORDEN QUE DEJO LA 400 SERIE.
020400 01  RL-DETALLE-GLOBAL.
020500     03 RLDG-POS               PIC ZZZ9.
020600     03 FILLER                 PIC X(02) VALUE SPACES.
020700     03 RLDG-DISC              PIC X(08).
020800     03 FILLER                 PIC X(01) VALUE SPACES.
020900     03 RLDG-SEXO              PIC X(09).
021000     03 FILLER                 PIC X(01) VALUE SPACES.
021100     03 RLDG-CAT               PIC X(02).
021200     03 FILLER                 PIC X(02) VALUE SPACES.
021300     03 RLDG-NOMBRE            PIC X(26).
021400     03 RLDG-CLUB              PIC X(22).
021500     03 RLDG-TIEMPO            PIC X(12).
021600     03 FILLER                 PIC X(02) VALUE SPACES.
021700     03 RLDG-PCT-VS            PIC ZZ9.99.
021800     03 FILLER                 PIC X(01) VALUE "%".
021900     03 FILLER                 PIC X(01) VALUE SPACES.
022000     03 RLDG-DIF               PIC X(09).
022100     03 FILLER                 PIC X(24) VALUE SPACES.
022200
022300* PIE CON LA CANTIDAD DE FILAS EFECTIVAMENTE IMPRESAS (EL LIMITE
022400* REAL, NO EL TOPE PEDIDO POR PARAMETRO).
022500 01  RL-PIE-GLOBAL.
022600     03 FILLER                 PIC X(28) VALUE
022700        "FILAS EN EL RANKING GENERAL:".
022800     03 RLPG-CONT              PIC ZZZ9.
022900     03 FILLER                 PIC X(96) VALUE SPACES.
023000
023100* LINEA EN BLANCO DE SEPARACION ANTES DEL RANKING GENERAL.
023200 01  RL-BLANCO                 PIC X(132) VALUE SPACES.
023300
023400 PROCEDURE DIVISION.
023500* RUTINA PRINCIPAL - SEGUNDO PASO DEL JOB DE SELECCION.  EL ORDEN ES
023600* FIJO: PRIMERO SE LEE EL PARAMETRO OPCIONAL, LUEGO SE CARGA TODO EL
023700* CATWORK QUE DEJO CALCSELECCION, RECIEN AHI SE ORDENA Y SE ASIGNAN
023800* LAS POSICIONES DEL TOP-N, Y AL FINAL SE IMPRIME.
023900 000-MAIN-PROCEDURE.
024000     PERFORM 100-INICIO THRU 100-EXIT.
024100     PERFORM 200-LEER-PARAMETRO THRU 200-EXIT.
024200     PERFORM 300-CARGAR-CATWORK THRU 300-EXIT.
024300     PERFORM 400-ORDENAR-RANKING THRU 400-EXIT.
024400     PERFORM 500-ASIGNAR-RANKING THRU 500-EXIT.
024500     PERFORM 600-IMPRIMIR-RANKING THRU 600-EXIT.
024600     PERFORM 900-FIN THRU 900-EXIT.
024700     STOP RUN.
024800
024900* RESULTADOS SE ABRE EN EXTEND PORQUE CALCSELECCION YA ESCRIBIO EL
025000* INFORME POR CATEGORIA - EL RANKING GENERAL SE AGREGA A
025100* CONTINUACION EN EL MISMO ARCHIVO.  LA FECHA DE CORRIDA SE ARMA DE
025200* NUEVO ACA (NO SE COMPARTE CON CALCSELECCION, SON DOS PROGRAMAS).
025300 100-INICIO.
025400     OPEN INPUT CATWORK.
025500     OPEN INPUT PARAMETRO.
025600     OPEN EXTEND RESULTADOS.
025700     ACCEPT W-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
025800* ARMA LA FECHA DD/MM/AAAA PARA EL TITULO DEL RANKING GENERAL.
025900     STRING W-FECHA-DD DELIMITED SIZE
026000            "/" DELIMITED SIZE
026100            W-FECHA-MM DELIMITED SIZE
026200            "/" DELIMITED SIZE
026300            W-FECHA-AAAA DELIMITED SIZE
026400            INTO W-FECHA-TX.
026500     MOVE TABLA-RANKING-BLANCO TO TABLA-RANKING-BLANCO.
026600     MOVE W-TEMP-RANKING-BLANCO TO W-TEMP-RANKING-BLANCO.
026700 100-EXIT. EXIT.
026800
026900* RANKPARM ES OPCIONAL: SI NO TRAE FILA (O TRAE TOPE EN CERO) SE
027000* QUEDAN LOS VALORES POR DEFECTO DE W-PARAMETRO-AREA (ALL/ALL/3,
027100* VER HOR 094 EN LA BITACORA).
027200* EL SENTINELA DE "SIN FILTRO" ES EL LITERAL "ALL" (HOR 099) -
027300* RANKPARM PUEDE TRAER ESE VALOR EXPLICITO EN PAR-DISC/PAR-SEXO
027400* EN LUGAR DE DEJAR LA FILA EN BLANCO.
027500 200-LEER-PARAMETRO.
027600     READ PARAMETRO
027700         AT END
027800             DISPLAY "SIN PARAMETRO - SE TOMA ALL/ALL/3"        HOR 094 
027900         NOT AT END
028000             MOVE PAR-DISC TO W-PAR-DISC
028100             MOVE PAR-SEXO TO W-PAR-SEXO
028200             IF PAR-TOPE-N > 0
028300                 MOVE PAR-TOPE-N TO W-PAR-TOPE-N
028400             END-IF
028500     END-READ.
028600 200-EXIT. EXIT.
028700
028800* LEE TODO CATWORK DE PUNTA A PUNTA - TRAE LOS RESULTADOS VALIDOS DE
028900* LAS 4 CATEGORIAS MEZCLADOS, SIN ORDEN PARTICULAR.
029000 300-CARGAR-CATWORK.
029100     PERFORM 310-LEER-CATWORK THRU 310-EXIT UNTIL FIN-CATWORK.
029200 300-EXIT. EXIT.
029300
029400* LECTURA SECUENCIAL DE CATWORK.  CADA FILA LEIDA SE EVALUA CONTRA
029500* EL FILTRO DE DISCIPLINA/SEXO EN EL MISMO PASE.
029600 310-LEER-CATWORK.
029700     READ CATWORK
029800         AT END
029900             SET FIN-CATWORK TO TRUE
030000         NOT AT END
030100             PERFORM 320-EVALUAR-FILTRO THRU 320-EXIT
030200     END-READ.
030300 310-EXIT. EXIT.
030400
030500 320-EVALUAR-FILTRO.
030600* EL RANKING GENERAL REUNE TODOS LOS RESULTADOS VALIDOS DE TODAS
030700* LAS CATEGORIAS (SELECCIONADOS O NO) - SOLO SE FILTRA POR
030800* DISCIPLINA Y SEXO, NUNCA POR LA MARCA DE SELECCION.
030900     IF (W-PAR-DISC = SPACES OR W-PAR-DISC = "ALL     "
031000          OR CW-DISC = W-PAR-DISC)
031100        AND (W-PAR-SEXO = SPACES OR W-PAR-SEXO = "ALL      "
031200          OR CW-SEXO = W-PAR-SEXO)
031300         PERFORM 330-AGREGAR-FILA THRU 330-EXIT
031400     END-IF.
031500 320-EXIT. EXIT.
031600
031700* AGREGA LA FILA AL FINAL DE TABLA-RANKING.  RAN-SELEC SE COPIA TAL
031800* CUAL VIENE DE CATWORK PERO NO SE USA PARA FILTRAR - SOLO SE
031900* MUESTRA EN EL DETALLE PARA REFERENCIA.
032000 330-AGREGAR-FILA.
032100     ADD 1 TO RAN-CONT.
032200     SET IX-RAN TO RAN-CONT.
032300     MOVE CW-CATEGORIA  TO RAN-CATEGORIA (IX-RAN).
032400     MOVE CW-DISC       TO RAN-DISC (IX-RAN).
032500     MOVE CW-SEXO       TO RAN-SEXO (IX-RAN).
032600     MOVE CW-NOMBRE     TO RAN-NOMBRE (IX-RAN).
032700     MOVE CW-CLUB       TO RAN-CLUB (IX-RAN).
032800     MOVE CW-TIEMPO-TXT TO RAN-TIEMPO-TXT (IX-RAN).
032900     MOVE CW-DIF-TXT    TO RAN-DIF-TXT (IX-RAN).
033000     MOVE CW-PCT-VS     TO RAN-PCT-VS (IX-RAN).
033100     MOVE CW-SELEC      TO RAN-SELEC (IX-RAN).
033200 330-EXIT. EXIT.
033300
033400* ------------------------------------------------------------
033500* 400 SERIE - ORDEN ASCENDENTE ESTABLE POR % VS (U3)
033600* ------------------------------------------------------------
033700* DISPARA LA INSERCION DESDE LA SEGUNDA FILA - MISMO ALGORITMO Y
033800* MISMA CORRECCION (HOR 095) QUE 700-ORDENAR-CATEGORIA EN
033900* CALCSELECCION.
034000 400-ORDENAR-RANKING.                                             RFM 075 
034100     IF RAN-CONT > 1
034200         PERFORM 410-INSERTAR-ELEMENTO
034300            VARYING W-I FROM 2 BY 1 UNTIL W-I > RAN-CONT
034400     END-IF.
034500 400-EXIT. EXIT.
034600
034700* GUARDA LA FILA W-I EN LA TEMPORAL Y LA CORRE HACIA ATRAS MIENTRAS
034800* LA FILA ANTERIOR (W-J - 1) TENGA PORCENTAJE MAYOR.  LA CONDICION
034900* DEL UNTIL TIENE QUE MIRAR LA FILA ANTERIOR, NO LA POSICION DE LA
035000* QUE SE ACABA DE SACAR - ESA ERA LA FALLA QUE CORRIGIO HOR 095.
035100 410-INSERTAR-ELEMENTO.
035200     SET IX-RAN TO W-I.
035300     MOVE RAN-ENTRADA (IX-RAN) TO W-TEMP-RANKING.
035400     MOVE W-I TO W-J.
035500     PERFORM 420-DESPLAZAR UNTIL W-J < 2
035600         OR RAN-PCT-VS (W-J - 1) <= W-TR-PCT-VS.                  HOR 095 
035700     SET IX-RAN TO W-J.
035800     MOVE W-TR-CATEGORIA  TO RAN-CATEGORIA (IX-RAN).
035900     MOVE W-TR-DISC       TO RAN-DISC (IX-RAN).
036000     MOVE W-TR-SEXO       TO RAN-SEXO (IX-RAN).
036100     MOVE W-TR-NOMBRE     TO RAN-NOMBRE (IX-RAN).
036200     MOVE W-TR-CLUB       TO RAN-CLUB (IX-RAN).
036300     MOVE W-TR-TIEMPO-TXT TO RAN-TIEMPO-TXT (IX-RAN).
036400     MOVE W-TR-DIF-TXT    TO RAN-DIF-TXT (IX-RAN).
036500     MOVE W-TR-PCT-VS     TO RAN-PCT-VS (IX-RAN).
036600     MOVE W-TR-SELEC      TO RAN-SELEC (IX-RAN).
036700
036800* CORRE UNA POSICION HACIA ADELANTE LA FILA QUE ESTA EN W-J - 1.
036900 420-DESPLAZAR.
037000     SET IX-RAN TO W-J.
037100     MOVE RAN-ENTRADA (IX-RAN - 1) TO RAN-ENTRADA (IX-RAN).
037200     SUBTRACT 1 FROM W-J.
037300
037400* EL LIMITE DEL RANKING ES EL MENOR ENTRE EL TOPE DEL PARAMETRO Y LA
037500* CANTIDAD REAL DE FILAS CARGADAS - NO TIENE SENTIDO PEDIR TOP 3 Y
037600* MOSTRAR MENOS SI HAY MENOS DE 3 RESULTADOS.
037700 500-ASIGNAR-RANKING.
037800     IF RAN-CONT > W-PAR-TOPE-N
037900         MOVE W-PAR-TOPE-N TO W-LIMITE
038000     ELSE
038100         MOVE RAN-CONT TO W-LIMITE
038200     END-IF.
038300     IF W-LIMITE > 0
038400         PERFORM 510-MARCAR-POSICION
038500            VARYING W-I FROM 1 BY 1 UNTIL W-I > W-LIMITE
038600     END-IF.
038700 500-EXIT. EXIT.
038800
038900* LA POSICION ES SIMPLEMENTE EL LUGAR EN LA TABLA YA ORDENADA.
039000 510-MARCAR-POSICION.
039100     SET IX-RAN TO W-I.
039200     MOVE W-I TO RAN-POSICION (IX-RAN).
039300
039400* ------------------------------------------------------------
039500* 600 SERIE - IMPRESION DEL RANKING GENERAL (U4)
039600* ------------------------------------------------------------
039700* IMPRIME EL RANKING GENERAL A CONTINUACION DEL INFORME POR
039800* CATEGORIA: UNA LINEA EN BLANCO DE SEPARACION, TITULO CON EL
039900* FILTRO APLICADO, ENCABEZADO DE COLUMNAS, DETALLE HASTA EL LIMITE Y
040000* EL PIE CON LA CANTIDAD DE FILAS EFECTIVAMENTE LISTADAS.
040100 600-IMPRIMIR-RANKING.
040200     MOVE W-PAR-DISC TO RLG-DISC.
040300     MOVE W-PAR-SEXO TO RLG-SEXO.
040400     MOVE W-PAR-TOPE-N TO RLG-TOPE.
040500     MOVE W-FECHA-TX TO RLG-FECHA.
040600     WRITE RL-REG FROM RL-BLANCO.
040700     WRITE RL-REG FROM RL-TITULO-GLOBAL.
040800     WRITE RL-REG FROM RL-ENCABEZADO-COL-GLOBAL.
040900     IF W-LIMITE > 0
041000         PERFORM 610-DETALLE-RANKING
041100            VARYING W-I FROM 1 BY 1 UNTIL W-I > W-LIMITE
041200     END-IF.
041300     MOVE W-LIMITE TO RLPG-CONT.
041400     WRITE RL-REG FROM RL-PIE-GLOBAL.
041500 600-EXIT. EXIT.
041600
041700* UNA LINEA POR FILA DEL RANKING, EN EL ORDEN YA FIJADO POR LA 400
041800* SERIE.
041900 610-DETALLE-RANKING.
042000     SET IX-RAN TO W-I.
042100     MOVE RAN-POSICION (IX-RAN) TO RLDG-POS.
042200     MOVE RAN-DISC (IX-RAN)     TO RLDG-DISC.
042300     MOVE RAN-SEXO (IX-RAN)     TO RLDG-SEXO.
042400     MOVE RAN-CATEGORIA (IX-RAN) TO RLDG-CAT.
042500     MOVE RAN-NOMBRE (IX-RAN)    TO RLDG-NOMBRE.
042600     MOVE RAN-CLUB (IX-RAN)      TO RLDG-CLUB.
042700     MOVE RAN-TIEMPO-TXT (IX-RAN) TO RLDG-TIEMPO.
042800     MOVE RAN-PCT-VS (IX-RAN)    TO RLDG-PCT-VS.
042900     MOVE RAN-DIF-TXT (IX-RAN)   TO RLDG-DIF.
043000     WRITE RL-REG FROM RL-DETALLE-GLOBAL.
043100
043200* CIERRE DE ARCHIVOS Y AVISO POR PANTALLA DE CUANTAS FILAS QUEDARON
043300* EN EL RANKING FINAL.
043400 900-FIN.
043500     DISPLAY "RANKINGGLOBAL - FILAS EN RANKING: " W-LIMITE.
043600     CLOSE CATWORK PARAMETRO RESULTADOS.
043700 900-EXIT. EXIT.
043800
043900 END PROGRAM RANKINGGLOBAL.
