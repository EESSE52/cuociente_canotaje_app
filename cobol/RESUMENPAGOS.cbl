000100******************************************************************
000200* PROGRAM-ID.  RESUMENPAGOS
000300* FUNCION   :  SEGUNDA ETAPA DE LA CORRIDA DE COBRANZAS.  LEE LAS
000400*              COMISIONES GENERADAS POR PROCESOPAGOS Y ACUMULA
000500*              LOS TOTALES DE PAGOS APROBADOS CON CORTE DE
000600*              CONTROL POR CLUB; LUEGO LEE LA TABLA DE CUOTAS
000700*              ACTUALIZADA (CUOTACT) Y DETERMINA EL SALDO
000800*              PENDIENTE Y EL ESTADO DE CUENTA DE CADA SOCIO.
000900*              EMITE EL INFORME RESUMEN DE PAGOS.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. RESUMENPAGOS.
001300 AUTHOR. H ROMERO.
001400 INSTALLATION. CLUB NAUTICO - DEPTO SISTEMAS.
001500 DATE-WRITTEN. 02/04/1992.
001600 DATE-COMPILED. 02/04/1992.
001700 SECURITY. USO INTERNO DEL CLUB - NO DISTRIBUIR.
001800******************************************************************
001900* BITACORA DE CAMBIOS
002000*----------------------------------------------------------------
002100* 02/04/1992 HOR 000  VERSION INICIAL - TOTALES DE COMISIONES
002200*                     CON CORTE DE CONTROL POR CLUB.
002300* 30/08/1994 HOR 031  SE AGREGA EL PROMEDIO DE PAGO Y EL TOTAL
002400*                     NETO DE CLUB AL PIE DEL INFORME.
002500* 12/06/1996 MLV 052  SE AGREGA EL ESTADO DE CUENTA POR SOCIO
002600*                     (SALDO PENDIENTE / VENCIDO) LEYENDO CUOTACT.
002700* 11/01/1999 MLV Y2K  REVISION Y2K - FECHA DE CORRIDA TOMADA DEL
002800*                     RELOJ DEL SISTEMA CON ANIO DE 4 DIGITOS.
002900* 21/09/2001 RFM 066  ORDEN ASCENDENTE DE CLUBES EN EL CORTE DE
003000*                     CONTROL (ANTES SALIAN EN ORDEN DE LECTURA).
003100* 14/02/2008 HOR 098  EL CORTE DE CONTROL POR CLUB IMPRIMIA
003200*                     DESPUES DE LOS TOTALES GENERALES (AUDITORIA
003300*                     EXTERNA - EL SUBTOTAL TIENE QUE LEERSE ANTES
003400*                     DEL GRAN TOTAL).  SE INVIRTIO EL ORDEN DE
003500*                     520/530.
003600* 14/02/2008 HOR 099  EL ESTADO DE CUENTA POR SOCIO OMITIA A LOS
003700*                     SOCIOS SIN NINGUNA CUOTA 'P'/'O' (AUDITORIA
003800*                     EXTERNA - UN SOCIO AL DIA CON TODO 'D' NO
003900*                     APARECIA EN LA TABLA).  AHORA SE CREA LA FILA
004000*                     DESDE CUALQUIER CUOTA, SIN IMPORTAR EL ESTADO.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT COMISIONES ASSIGN TO "COMMISSIONS"
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS W-STATUS-COMISIONES.
005100     SELECT CUOTACT ASSIGN TO "FEESUPD"
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS W-STATUS-CUOTACT.
005400     SELECT RESUMEN ASSIGN TO "SUMMARY"
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS W-STATUS-RESUMEN.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  COMISIONES.
006100* LAYOUT DE UNA FILA DE COMMISSIONS - YA TRAE EL IMPORTE, LA
006200* COMISION Y EL NETO CALCULADOS POR PROCESOPAGOS, ASI QUE NO HACE
006300* FALTA RECALCULAR NADA ACA, SOLO ACUMULAR.
006400 01  COM-REG.
006500     03 COM-CLUB-ID            PIC 9(04).
006600     03 COM-PAYMENT-ID         PIC 9(06).
006700     03 COM-IMPORTE-PAGO       PIC S9(08)V99.
006800     03 COM-COMISION-PCT       PIC S9(03)V99.
006900     03 COM-COMISION-AMT       PIC S9(08)V99.
007000     03 COM-NETO-CLUB          PIC S9(08)V99.
007100     03 FILLER                 PIC X(04).
007200
007300 FD  CUOTACT.
007400* LAYOUT DE LA FOTO DE CUOTAS DE FEESUPD (TAL COMO LA DEJO
007500* PROCESOPAGOS AL CERRAR SU CORRIDA).
007600 01  CUA-REG.
007700     03 CUA-ID                 PIC 9(06).
007800     03 CUA-CLUB-ID            PIC 9(04).
007900     03 CUA-SOCIO-ID           PIC 9(06).
008000     03 CUA-TIPO               PIC X(01).
008100     03 CUA-MONTO-FINAL        PIC S9(08)V99.
008200     03 CUA-MONTO-PAGADO       PIC S9(08)V99.
008300     03 CUA-ESTADO             PIC X(01).
008400     03 FILLER                 PIC X(02).
008500
008600 FD  RESUMEN.
008700* LINEA DE SALIDA DEL INFORME - SE ARMA SIEMPRE POR REDEFINES
008800* IMPLICITO (WRITE RES-REG FROM ...).
008900 01  RES-REG                   PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200 77  W-STATUS-COMISIONES      PIC X(02) VALUE SPACES.
009300 77  W-STATUS-CUOTACT         PIC X(02) VALUE SPACES.
009400 77  W-STATUS-RESUMEN         PIC X(02) VALUE SPACES.
009500
009600* SWITCHES DE FIN DE ARCHIVO DE LAS DOS LECTURAS SECUENCIALES DE
009700* ESTE PROGRAMA (COMISIONES Y CUOTACT).
009800 01  W-BANDERAS.
009900     03 W-FLAG-COM             PIC 9 COMP VALUE 0.
010000        88 FIN-COMISIONES                  VALUE 1.
010100     03 W-FLAG-CUA             PIC 9 COMP VALUE 0.
010200        88 FIN-CUOTACT                     VALUE 1.
010300
010400* ------------------------------------------------------------
010500* FECHA DE CORRIDA
010600* ------------------------------------------------------------
010700 01  W-FECHA-HOY.
010800     03 W-ANIO-HOY            PIC 9(04).
010900     03 W-MES-HOY             PIC 9(02).
011000     03 W-DIA-HOY             PIC 9(02).
011100 01  W-FECHA-PARTES REDEFINES W-FECHA-HOY.
011200     03 W-FECHA-NUM           PIC 9(08).
011300 01  W-FECHA-TEXTO            PIC X(10).
011400
011500* ------------------------------------------------------------
011600* TABLA DE TOTALES POR CLUB (CORTE DE CONTROL) - 300 CLUBES
011700* ------------------------------------------------------------
011800* SUBTOTALES POR CLUB PARA EL CORTE DE CONTROL (U8) - SE ORDENA
011900* ASCENDENTE POR CLUB-ID ANTES DE IMPRIMIR (300 SERIE, RFM 066).
012000 01  TABLA-CLUBES-RES.
012100     03 CLR-CONT               PIC 9(04) COMP VALUE 0.
012200     03 CLR-ENTRADA OCCURS 300 TIMES INDEXED BY IX-CLR.
012300        05 CLR-CLUB-ID         PIC 9(04).
012400        05 CLR-CONT-PAGOS      PIC 9(06) COMP.
012500        05 CLR-TOT-IMPORTE     PIC S9(09)V99.
012600        05 CLR-TOT-COMISION    PIC S9(09)V99.
012700        05 CLR-TOT-NETO        PIC S9(09)V99.
012800
012900 01  TABLA-CLUBES-RES-BLANCO REDEFINES TABLA-CLUBES-RES.
013000     03 FILLER                 PIC X(6004).
013100
013200* FILA TEMPORAL QUE USA LA INSERCION (310-INSERTAR-CLUB) PARA
013300* SACAR UNA FILA DE LA TABLA MIENTRAS SE CORREN LAS DEMAS.
013400 01  W-TEMP-CLUB.
013500     05 W-T-CLUB-ID           PIC 9(04).
013600     05 W-T-CONT-PAGOS        PIC 9(06) COMP.
013700     05 W-T-TOT-IMPORTE       PIC S9(09)V99.
013800     05 W-T-TOT-COMISION      PIC S9(09)V99.
013900     05 W-T-TOT-NETO          PIC S9(09)V99.
014000
014100* ------------------------------------------------------------
014200* TABLA DE SALDOS POR SOCIO - 2000 SOCIOS
014300* ------------------------------------------------------------
014400* SALDO PENDIENTE Y MARCA DE VENCIDA POR SOCIO (U8) - NO SE ORDENA,
014500* SALE EN EL ORDEN EN QUE SE VA ENCONTRANDO EN CUOTACT.
014600 01  TABLA-SOCIOS-RES.
014700     03 SOC-CONT               PIC 9(05) COMP VALUE 0.
014800     03 SOC-ENTRADA OCCURS 2000 TIMES INDEXED BY IX-SOC.
014900        05 SOC-SOCIO-ID        PIC 9(06).
015000        05 SOC-SALDO-PEND      PIC S9(09)V99.
015100        05 SOC-VENCIDO-SW      PIC X(01).
015200           88 SOCIO-TIENE-VENCIDA           VALUE "S".
015300
015400 01  TABLA-SOCIOS-RES-BLANCO REDEFINES TABLA-SOCIOS-RES.
015500     03 FILLER                 PIC X(22003).
015600
015700 01  W-CONTADORES.
015800     03 W-I                    PIC 9(05) COMP.
015900     03 W-ENCONTRADO-SW        PIC X(01).
016000        88 ENCONTRADO                       VALUE "S".
016100        88 NO-ENCONTRADO                    VALUE "N".
016200
016300* ------------------------------------------------------------
016400* TOTALES GENERALES DE LA CORRIDA
016500* ------------------------------------------------------------
016600* TOTALES GENERALES DE LA CORRIDA, ACUMULADOS EN PARALELO A LOS
016700* SUBTOTALES POR CLUB DE TABLA-CLUBES-RES.
016800 01  W-GRAN-TOTAL.
016900     03 WGT-CANT-PAGOS         PIC 9(06) COMP VALUE 0.
017000     03 WGT-TOT-IMPORTE        PIC S9(09)V99 VALUE 0.
017100     03 WGT-TOT-COMISION       PIC S9(09)V99 VALUE 0.
017200     03 WGT-TOT-NETO           PIC S9(09)V99 VALUE 0.
017300     03 WGT-PROMEDIO           PIC S9(09)V99 VALUE 0.
017400
017500* ------------------------------------------------------------
017600* LINEAS DE INFORME
017700* ------------------------------------------------------------
017800 01  RL-TITULO.
017900     03 FILLER                 PIC X(40)
018000        VALUE "RESUMEN DE PAGOS - CLUB NAUTICO".
018100     03 FILLER                 PIC X(10) VALUE "FECHA: ".
018200     03 RL-T-FECHA             PIC X(10).
018300     03 FILLER                 PIC X(72) VALUE SPACES.
018400
018500 01  RL-TOTALES-TITULO.
018600     03 FILLER                 PIC X(30)
018700        VALUE "TOTALES DE PAGOS APROBADOS".
018800     03 FILLER                 PIC X(102) VALUE SPACES.
018900
019000 01  RL-TOTALES-DET.
019100     03 FILLER                 PIC X(22) VALUE "CANTIDAD DE PAGOS....".
019200     03 RL-TD-CANT             PIC ZZZ,ZZ9.
019300     03 FILLER                 PIC X(10) VALUE SPACES.
019400     03 FILLER                 PIC X(22) VALUE "IMPORTE TOTAL........".
019500     03 RL-TD-IMPORTE          PIC Z(7)9.99.
019600     03 FILLER                 PIC X(61) VALUE SPACES.
019700
019800 01  RL-TOTALES-DET2.
019900     03 FILLER                 PIC X(22) VALUE "COMISION TOTAL.......".
020000     03 RL-TD2-COMISION        PIC Z(7)9.99.
020100     03 FILLER                 PIC X(10) VALUE SPACES.
020200     03 FILLER                 PIC X(22) VALUE "NETO CLUB TOTAL......".
020300     03 RL-TD2-NETO            PIC Z(7)9.99.
020400     03 FILLER                 PIC X(61) VALUE SPACES.
020500
020600 01  RL-TOTALES-DET3.
020700     03 FILLER                 PIC X(22) VALUE "PROMEDIO POR PAGO....".
020800     03 RL-TD3-PROMEDIO        PIC Z(7)9.99.
020900     03 FILLER                 PIC X(94) VALUE SPACES.
021000
021100 01  RL-ENCABEZADO-CLUB.
021200     03 FILLER                 PIC X(132) VALUE
021300        "CORTE DE CONTROL POR CLUB".
021400
021500 01  RL-COL-CLUB.
021600     03 FILLER                 PIC X(10) VALUE "CLUB".
021700     03 FILLER                 PIC X(10) VALUE "PAGOS".
021800     03 FILLER                 PIC X(16) VALUE "COMISION".
021900     03 FILLER                 PIC X(16) VALUE "NETO CLUB".
022000     03 FILLER                 PIC X(80) VALUE SPACES.
022100
022200 01  RL-DET-CLUB.
022300     03 RL-DC-CLUB             PIC Z(3)9.
022400     03 FILLER                 PIC X(06) VALUE SPACES.
022500     03 RL-DC-CANT             PIC ZZZ,ZZ9.
022600     03 FILLER                 PIC X(04) VALUE SPACES.
022700     03 RL-DC-COMISION         PIC Z(7)9.99.
022800     03 FILLER                 PIC X(04) VALUE SPACES.
022900     03 RL-DC-NETO             PIC Z(7)9.99.
023000     03 FILLER                 PIC X(68) VALUE SPACES.
023100
023200 01  RL-ENCABEZADO-SOCIO.
023300     03 FILLER                 PIC X(132) VALUE
023400        "ESTADO DE CUENTA POR SOCIO".
023500
023600 01  RL-COL-SOCIO.
023700     03 FILLER                 PIC X(12) VALUE "SOCIO".
023800     03 FILLER                 PIC X(20) VALUE "SALDO PENDIENTE".
023900     03 FILLER                 PIC X(12) VALUE "ESTADO".
024000     03 FILLER                 PIC X(88) VALUE SPACES.
024100
024200 01  RL-DET-SOCIO.
024300     03 RL-DS-SOCIO            PIC Z(5)9.
024400     03 FILLER                 PIC X(06) VALUE SPACES.
024500     03 RL-DS-SALDO            PIC Z(7)9.99.
024600     03 FILLER                 PIC X(06) VALUE SPACES.
024700     03 RL-DS-ESTADO           PIC X(10).
024800     03 FILLER                 PIC X(85) VALUE SPACES.
024900
025000 01  RL-BLANCO                 PIC X(132) VALUE SPACES.
025100
025200 PROCEDURE DIVISION.
025300* RUTINA PRINCIPAL - SEGUNDO PASO DE LA CORRIDA DE COBRANZAS.  SE
025400* ACUMULAN PRIMERO LAS COMISIONES (ORDEN DE LECTURA), RECIEN
025500* DESPUES SE ORDENA EL CORTE POR CLUB, LUEGO SE PROCESA CUOTACT
025600* PARA EL SALDO POR SOCIO Y AL FINAL SE IMPRIME TODO JUNTO.
025700 000-MAIN-PROCEDURE.
025800     PERFORM 100-INICIO THRU 100-EXIT.
025900     PERFORM 200-PROCESAR-COMISIONES THRU 200-EXIT.
026000     PERFORM 300-ORDENAR-CLUBES THRU 300-EXIT.
026100     PERFORM 400-PROCESAR-CUOTACT THRU 400-EXIT.
026200     PERFORM 500-IMPRIMIR-REPORTE THRU 500-EXIT.
026300     PERFORM 990-FIN THRU 990-EXIT.
026400     STOP RUN.
026500
026600* APERTURA DE ARCHIVOS Y ARMADO DE LA FECHA DE CORRIDA - ESTE
026700* PROGRAMA NO COMPARTE NADA CON PROCESOPAGOS, VUELVE A TOMAR LA
026800* FECHA DEL RELOJ DEL SISTEMA IGUAL QUE EL OTRO.
026900 100-INICIO.
027000     OPEN INPUT COMISIONES.
027100     OPEN INPUT CUOTACT.
027200     OPEN OUTPUT RESUMEN.
027300     MOVE TABLA-CLUBES-RES-BLANCO TO TABLA-CLUBES-RES-BLANCO.
027400     MOVE TABLA-SOCIOS-RES-BLANCO TO TABLA-SOCIOS-RES-BLANCO.
027500     ACCEPT W-FECHA-NUM FROM DATE YYYYMMDD.
027600* ARMA LA FECHA DD/MM/AAAA PARA EL ENCABEZADO DEL INFORME.
027700     STRING W-DIA-HOY  "/" W-MES-HOY "/" W-ANIO-HOY
027800            DELIMITED BY SIZE INTO W-FECHA-TEXTO.
027900 100-EXIT. EXIT.
028000
028100* BARRE TODO COMMISSIONS - UNA FILA POR PAGO APROBADO (LOS
028200* PENDIENTES Y CANCELADOS NO TIENEN COMISION, NO APARECEN ACA).
028300 200-PROCESAR-COMISIONES.
028400     PERFORM 210-LEER-COMISION THRU 210-EXIT
028500         UNTIL FIN-COMISIONES.
028600 200-EXIT. EXIT.
028700
028800 210-LEER-COMISION.
028900     READ COMISIONES
029000         AT END
029100             SET FIN-COMISIONES TO TRUE
029200         NOT AT END
029300             PERFORM 220-ACUMULAR-PAGO THRU 220-EXIT
029400     END-READ.
029500 210-EXIT. EXIT.
029600
029700* ACUMULA AL MISMO TIEMPO EL GRAN TOTAL DE LA CORRIDA Y EL
029800* SUBTOTAL DEL CLUB CORRESPONDIENTE (230-BUSCAR-O-CREAR-CLUB).
029900 220-ACUMULAR-PAGO.
030000     ADD 1 TO WGT-CANT-PAGOS.
030100     ADD COM-IMPORTE-PAGO  TO WGT-TOT-IMPORTE.
030200     ADD COM-COMISION-AMT  TO WGT-TOT-COMISION.
030300     ADD COM-NETO-CLUB     TO WGT-TOT-NETO.
030400     PERFORM 230-BUSCAR-O-CREAR-CLUB THRU 230-EXIT.
030500     ADD 1 TO CLR-CONT-PAGOS (IX-CLR).
030600     ADD COM-IMPORTE-PAGO  TO CLR-TOT-IMPORTE (IX-CLR).
030700     ADD COM-COMISION-AMT  TO CLR-TOT-COMISION (IX-CLR).
030800     ADD COM-NETO-CLUB     TO CLR-TOT-NETO (IX-CLR).
030900 220-EXIT. EXIT.
031000
031100* BUSCA EL CLUB EN TABLA-CLUBES-RES POR ID; SI ES LA PRIMERA VEZ
031200* QUE APARECE EN ESTA CORRIDA SE CREA LA FILA EN CEROS.
031300 230-BUSCAR-O-CREAR-CLUB.
031400     SET W-ENCONTRADO-SW TO "N".
031500     IF CLR-CONT > 0
031600         SET IX-CLR TO 1
031700* BUSCA EL CLUB EN EL SUBTOTAL QUE SE VA ARMANDO EN ESTA CORRIDA.
031800         SEARCH CLR-ENTRADA
031900             AT END
032000                 SET NO-ENCONTRADO TO TRUE
032100             WHEN CLR-CLUB-ID (IX-CLR) = COM-CLUB-ID
032200                 SET ENCONTRADO TO TRUE
032300         END-SEARCH
032400     END-IF.
032500     IF NO-ENCONTRADO
032600         ADD 1 TO CLR-CONT
032700         SET IX-CLR TO CLR-CONT
032800         MOVE COM-CLUB-ID TO CLR-CLUB-ID (IX-CLR)
032900         MOVE 0 TO CLR-CONT-PAGOS (IX-CLR)
033000         MOVE 0 TO CLR-TOT-IMPORTE (IX-CLR)
033100         MOVE 0 TO CLR-TOT-COMISION (IX-CLR)
033200         MOVE 0 TO CLR-TOT-NETO (IX-CLR)
033300     END-IF.
033400 230-EXIT. EXIT.
033500
033600* ------------------------------------------------------------
033700* 300 SERIE - ORDEN ASCENDENTE DE CLUBES POR CLUB-ID
033800* (INSERCION ESTABLE, MISMA TECNICA QUE CALCSELECCION)
033900* ------------------------------------------------------------
034000 300-ORDENAR-CLUBES.                                              RFM 066 
034100     IF CLR-CONT > 1
034200         PERFORM 310-INSERTAR-CLUB
034300            VARYING IX-CLR FROM 2 BY 1 UNTIL IX-CLR > CLR-CONT
034400     END-IF.
034500 300-EXIT. EXIT.
034600
034700* GUARDA LA FILA IX-CLR EN LA TEMPORAL Y LA CORRE HACIA ATRAS
034800* MIENTRAS EL CLUB ANTERIOR (W-I - 1) TENGA UN ID MAYOR - LA
034900* CONDICION DEL UNTIL MIRA SIEMPRE LA FILA ANTERIOR, NUNCA LA
035000* PROPIA POSICION DE LA QUE SE ACABA DE SACAR.
035100 310-INSERTAR-CLUB.
035200     MOVE CLR-CLUB-ID      (IX-CLR) TO W-T-CLUB-ID.
035300     MOVE CLR-CONT-PAGOS   (IX-CLR) TO W-T-CONT-PAGOS.
035400     MOVE CLR-TOT-IMPORTE  (IX-CLR) TO W-T-TOT-IMPORTE.
035500     MOVE CLR-TOT-COMISION (IX-CLR) TO W-T-TOT-COMISION.
035600     MOVE CLR-TOT-NETO     (IX-CLR) TO W-T-TOT-NETO.
035700     SET W-I TO IX-CLR.
035800     PERFORM 320-DESPLAZAR-CLUB
035900        UNTIL W-I = 1 OR CLR-CLUB-ID (W-I - 1) <= W-T-CLUB-ID.
036000     MOVE W-T-CLUB-ID      TO CLR-CLUB-ID      (W-I).
036100     MOVE W-T-CONT-PAGOS   TO CLR-CONT-PAGOS    (W-I).
036200     MOVE W-T-TOT-IMPORTE  TO CLR-TOT-IMPORTE   (W-I).
036300     MOVE W-T-TOT-COMISION TO CLR-TOT-COMISION  (W-I).
036400     MOVE W-T-TOT-NETO     TO CLR-TOT-NETO      (W-I).
036500
036600* CORRE UNA POSICION HACIA ADELANTE LA FILA QUE ESTA EN W-I - 1.
036700 320-DESPLAZAR-CLUB.
036800     MOVE CLR-CLUB-ID      (W-I - 1) TO CLR-CLUB-ID      (W-I).
036900     MOVE CLR-CONT-PAGOS   (W-I - 1) TO CLR-CONT-PAGOS   (W-I).
037000     MOVE CLR-TOT-IMPORTE  (W-I - 1) TO CLR-TOT-IMPORTE  (W-I).
037100     MOVE CLR-TOT-COMISION (W-I - 1) TO CLR-TOT-COMISION (W-I).
037200     MOVE CLR-TOT-NETO     (W-I - 1) TO CLR-TOT-NETO     (W-I).
037300     SUBTRACT 1 FROM W-I.
037400
037500* ------------------------------------------------------------
037600* 400 SERIE - SALDO PENDIENTE Y ESTADO DE CUENTA POR SOCIO
037700* ------------------------------------------------------------
037800* BARRE TODA LA FOTO DE CUOTAS QUE DEJO PROCESOPAGOS EN FEESUPD.
037900 400-PROCESAR-CUOTACT.
038000     PERFORM 410-LEER-CUOTACT THRU 410-EXIT
038100         UNTIL FIN-CUOTACT.
038200 400-EXIT. EXIT.
038300
038400 410-LEER-CUOTACT.
038500     READ CUOTACT
038600         AT END
038700             SET FIN-CUOTACT TO TRUE
038800         NOT AT END
038900             PERFORM 420-ACUMULAR-SOCIO THRU 420-EXIT
039000     END-READ.
039100 410-EXIT. EXIT.
039200
039300* LA FILA DEL SOCIO SE CREA PARA CUALQUIER CUOTA QUE APAREZCA EN
039400* CUOTACT (HOR 099 - AUDITORIA EXTERNA: UN SOCIO CON TODAS LAS
039500* CUOTAS EN 'D' TAMBIEN TIENE QUE FIGURAR, AL DIA Y EN SALDO CERO).
039600* EL SALDO SOLO SE MUEVE CON LAS CUOTAS TODAVIA NO SALDADAS (ESTADO
039700* 'P' PENDIENTE U 'O' VENCIDA) - UNA CUOTA 'D' YA ESTA COMPLETA Y NO
039800* APORTA SALDO, PERO IGUAL DEJA AL SOCIO DADO DE ALTA EN LA TABLA.
039900* UNA SOLA CUOTA VENCIDA ALCANZA PARA MARCAR TODA LA CUENTA DEL
040000* SOCIO COMO VENCIDA (SOC-VENCIDO-SW).
040100 420-ACUMULAR-SOCIO.
040200     PERFORM 430-BUSCAR-O-CREAR-SOCIO THRU 430-EXIT.
040300     IF CUA-ESTADO = "P" OR CUA-ESTADO = "O"
040400         ADD CUA-MONTO-FINAL  TO SOC-SALDO-PEND (IX-SOC)
040500         SUBTRACT CUA-MONTO-PAGADO FROM SOC-SALDO-PEND (IX-SOC)
040600         IF CUA-ESTADO = "O"
040700             SET SOCIO-TIENE-VENCIDA (IX-SOC) TO TRUE
040800         END-IF
040900     END-IF.
041000 420-EXIT. EXIT.
041100
041200* BUSCA EL SOCIO EN TABLA-SOCIOS-RES POR ID; SI NO EXISTE TODAVIA
041300* SE CREA LA FILA CON SALDO EN CERO Y SIN MARCA DE VENCIDA.
041400 430-BUSCAR-O-CREAR-SOCIO.
041500     SET W-ENCONTRADO-SW TO "N".
041600     IF SOC-CONT > 0
041700         SET IX-SOC TO 1
041800* BUSCA EL SOCIO EN LA TABLA DE SALDOS QUE SE VA ARMANDO.
041900         SEARCH SOC-ENTRADA
042000             AT END
042100                 SET NO-ENCONTRADO TO TRUE
042200             WHEN SOC-SOCIO-ID (IX-SOC) = CUA-SOCIO-ID
042300                 SET ENCONTRADO TO TRUE
042400         END-SEARCH
042500     END-IF.
042600     IF NO-ENCONTRADO
042700         ADD 1 TO SOC-CONT
042800         SET IX-SOC TO SOC-CONT
042900         MOVE CUA-SOCIO-ID TO SOC-SOCIO-ID (IX-SOC)
043000         MOVE 0 TO SOC-SALDO-PEND (IX-SOC)
043100         MOVE "N" TO SOC-VENCIDO-SW (IX-SOC)
043200     END-IF.
043300 430-EXIT. EXIT.
043400
043500* ------------------------------------------------------------
043600* 500 SERIE - IMPRESION DEL INFORME RESUMEN DE PAGOS
043700* ------------------------------------------------------------
043800* ARMA EL INFORME COMPLETO EN CUATRO BLOQUES: ENCABEZADO, CORTE DE
043900* CONTROL POR CLUB, TOTALES GENERALES Y ESTADO DE CUENTA POR SOCIO.
044000* EL CORTE POR CLUB VA ANTES DE LOS TOTALES GENERALES (HOR 098 -
044100* AUDITORIA EXTERNA: EL SUBTOTAL POR CLUB TIENE QUE APARECER ANTES
044200* DEL GRAN TOTAL DE LA CORRIDA, NO DESPUES).
044300 500-IMPRIMIR-REPORTE.
044400     PERFORM 510-ENCABEZADO THRU 510-EXIT.
044500     PERFORM 520-CORTE-CLUBES THRU 520-EXIT.
044600     PERFORM 530-TOTALES THRU 530-EXIT.
044700     PERFORM 540-ESTADO-SOCIOS THRU 540-EXIT.
044800 500-EXIT. EXIT.
044900
045000 510-ENCABEZADO.
045100     MOVE W-FECHA-TEXTO TO RL-T-FECHA.
045200     WRITE RES-REG FROM RL-TITULO.
045300     WRITE RES-REG FROM RL-BLANCO.
045400 510-EXIT. EXIT.
045500
045600* UNA LINEA POR CLUB, YA EN ORDEN ASCENDENTE POR CLUB-ID (RFM 066 -
045700* ANTES SALIAN EN EL ORDEN EN QUE SE ENCONTRABAN EN COMMISSIONS).
045800 520-CORTE-CLUBES.
045900     WRITE RES-REG FROM RL-ENCABEZADO-CLUB.
046000     WRITE RES-REG FROM RL-COL-CLUB.
046100     IF CLR-CONT > 0
046200         PERFORM 521-DETALLE-CLUB
046300            VARYING IX-CLR FROM 1 BY 1 UNTIL IX-CLR > CLR-CONT
046400     END-IF.
046500     WRITE RES-REG FROM RL-BLANCO.
046600 520-EXIT. EXIT.
046700
046800 521-DETALLE-CLUB.
046900     MOVE CLR-CLUB-ID      (IX-CLR) TO RL-DC-CLUB.
047000     MOVE CLR-CONT-PAGOS   (IX-CLR) TO RL-DC-CANT.
047100     MOVE CLR-TOT-COMISION (IX-CLR) TO RL-DC-COMISION.
047200     MOVE CLR-TOT-NETO     (IX-CLR) TO RL-DC-NETO.
047300     WRITE RES-REG FROM RL-DET-CLUB.
047400
047500* EL PROMEDIO POR PAGO SOLO SE CALCULA SI HUBO AL MENOS UN PAGO
047600* APROBADO - CON CERO PAGOS QUEDA EN CERO PARA NO DIVIDIR POR CERO.
047700 530-TOTALES.
047800     WRITE RES-REG FROM RL-TOTALES-TITULO.
047900     MOVE WGT-CANT-PAGOS  TO RL-TD-CANT.
048000     MOVE WGT-TOT-IMPORTE TO RL-TD-IMPORTE.
048100     WRITE RES-REG FROM RL-TOTALES-DET.
048200     MOVE WGT-TOT-COMISION TO RL-TD2-COMISION.
048300     MOVE WGT-TOT-NETO     TO RL-TD2-NETO.
048400     WRITE RES-REG FROM RL-TOTALES-DET2.
048500     IF WGT-CANT-PAGOS > 0
048600* PROMEDIO DE IMPORTE POR PAGO APROBADO DE TODA LA CORRIDA.
048700         COMPUTE WGT-PROMEDIO ROUNDED =
048800                 WGT-TOT-IMPORTE / WGT-CANT-PAGOS
048900     ELSE
049000         MOVE 0 TO WGT-PROMEDIO
049100     END-IF.
049200     MOVE WGT-PROMEDIO TO RL-TD3-PROMEDIO.
049300     WRITE RES-REG FROM RL-TOTALES-DET3.
049400     WRITE RES-REG FROM RL-BLANCO.
049500 530-EXIT. EXIT.
049600
049700* UNA LINEA POR CADA SOCIO QUE APARECIO EN CUOTACT (CON O SIN
049800* SALDO PENDIENTE), EN EL ORDEN EN QUE SE FUERON ENCONTRANDO
049900* (ESTA TABLA NO SE ORDENA, HOR 099).
050000 540-ESTADO-SOCIOS.
050100     WRITE RES-REG FROM RL-ENCABEZADO-SOCIO.
050200     WRITE RES-REG FROM RL-COL-SOCIO.
050300     IF SOC-CONT > 0
050400         PERFORM 541-DETALLE-SOCIO
050500            VARYING IX-SOC FROM 1 BY 1 UNTIL IX-SOC > SOC-CONT
050600     END-IF.
050700 540-EXIT. EXIT.
050800
050900* EL ESTADO SE CLASIFICA AL MOMENTO DE IMPRIMIR: AL DIA SI NO HAY
051000* SALDO, VENCIDO SI TIENE ALGUNA CUOTA 'O', PENDIENTE EN CUALQUIER
051100* OTRO CASO CON SALDO.
051200 541-DETALLE-SOCIO.
051300     MOVE SOC-SOCIO-ID   (IX-SOC) TO RL-DS-SOCIO.
051400     MOVE SOC-SALDO-PEND (IX-SOC) TO RL-DS-SALDO.
051500* CLASIFICA EL ESTADO DE CUENTA DEL SOCIO AL MOMENTO DE IMPRIMIR:
051600* SIN SALDO ES AL DIA, CON ALGUNA CUOTA VENCIDA ES VENCIDO, CUALQUIER
051700* OTRO SALDO PENDIENTE SIN VENCIMIENTO ES PENDIENTE.
051800     EVALUATE TRUE
051900         WHEN SOC-SALDO-PEND (IX-SOC) NOT > 0
052000             MOVE "AL DIA" TO RL-DS-ESTADO
052100         WHEN SOCIO-TIENE-VENCIDA (IX-SOC)
052200             MOVE "VENCIDO" TO RL-DS-ESTADO
052300         WHEN OTHER
052400             MOVE "PENDIENTE" TO RL-DS-ESTADO
052500     END-EVALUATE.
052600     WRITE RES-REG FROM RL-DET-SOCIO.
052700
052800* CIERRE DE ARCHIVOS Y AVISO POR PANTALLA DEL TOTAL DE PAGOS
052900* APROBADOS ACUMULADOS EN ESTA CORRIDA.
053000 990-FIN.
053100     DISPLAY "RESUMENPAGOS - PAGOS APROBADOS ACUMULADOS: "
053200              WGT-CANT-PAGOS.
053300     CLOSE COMISIONES CUOTACT RESUMEN.
053400 990-EXIT. EXIT.
053500
053600 END PROGRAM RESUMENPAGOS.
